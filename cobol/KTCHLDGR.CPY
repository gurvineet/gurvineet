000100******************************************************************
000200*    KTCHLDGR.CPY                                                *
000300*    KITCHEN ACTION LEDGER RECORD LAYOUT                         *
000400*    SHARED BY KTCH2000 FOR THE LEDGER-OUT FILE RECORD AREA.     *
000500*    ONE LINE WRITTEN FOR EVERY PLACE/MOVE/PICKUP/DSCARD ACTION, *
000600*    IN THE ORDER THE ACTIONS OCCUR - NOT RE-SORTED, NOT BROKEN  *
000700*    BY CONTROL FIELD.                                          *
000800******************************************************************
000900*    CHANGE LOG                                                 *
001000*    87/04/02  RBW  ORIGINAL LAYOUT FOR JOB KTCH2000.            *
001100*    92/02/19  DCP  ADDED LEDGER-TARGET SO A MOVE LINE SHOWS     *
001200*                   WHERE THE ORDER WENT, REQUEST 4471.         *
001300******************************************************************
001400     05  LEDGER-RECORD.
001500         10  LEDGER-TIMESTAMP            PIC 9(10).
001600         10  LEDGER-ORDER-ID              PIC X(10).
001700         10  LEDGER-ACTION               PIC X(06).
001800             88  ACTION-IS-PLACE              VALUE "PLACE ".
001900             88  ACTION-IS-MOVE                VALUE "MOVE  ".
002000             88  ACTION-IS-PICKUP              VALUE "PICKUP".
002100             88  ACTION-IS-DISCARD             VALUE "DSCARD".
002200         10  LEDGER-TARGET               PIC X(06).
002300         10  LEDGER-DETAILS              PIC X(60).
002400         10  FILLER                      PIC X(01).
