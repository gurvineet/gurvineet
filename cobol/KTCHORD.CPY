000100******************************************************************
000200*    KTCHORD.CPY                                                 *
000300*    KITCHEN ORDER ENTRY RECORD LAYOUT                           *
000400*    SHARED BY KTCH2000 FOR THE COOLER/HEATER/SHELF STORAGE      *
000500*    TABLES, THE ORDER INDEX WORK AREA, AND THE CURRENT-ORDER    *
000600*    WORK AREA.  ONE COPY MEMBER, COPIED WHEREVER A RESIDENT     *
000700*    ORDER IS NEEDED, SO THE LAYOUT ONLY HAS TO BE MAINTAINED    *
000800*    IN ONE PLACE.  GROUP IS WRITTEN AT LEVEL 10 SO IT DROPS IN  *
000900*    AS A CHILD OF EITHER A 01-LEVEL WORK AREA OR A 05-LEVEL     *
001000*    OCCURS ROW WITHOUT ANY REPLACING.                          *
001100******************************************************************
001200*    CHANGE LOG                                                 *
001300*    87/04/02  RBW  ORIGINAL LAYOUT FOR JOB KTCH2000.            *
001400*    91/11/14  DCP  ADDED ORDER-LOCATION 88-LEVELS FOR THE       *
001500*                   MAKE-ROOM/DISCARD REWRITE, REQUEST 4471.     *
001600*    98/09/08  RBW  Y2K REVIEW - NO DATE FIELDS IN THIS LAYOUT,  *
001700*                   EPOCH-SECONDS COUNTERS ARE UNAFFECTED.       *
001800******************************************************************
001900     10  KITCHEN-ORDER-ENTRY.
002000         15  ORDER-ID                    PIC X(10).
002100         15  ORDER-NAME                  PIC X(30).
002200         15  ORDER-TEMP                  PIC X(04).
002300             88  COLD-ORDER                   VALUE "COLD".
002400             88  HOT-ORDER                    VALUE "HOT ".
002500             88  ROOM-ORDER                   VALUE "ROOM".
002600         15  ORDER-FRESHNESS             PIC 9(06).
002700         15  ORDER-PLACED-AT             PIC 9(10).
002800         15  ORDER-STORED-AT             PIC 9(10).
002900         15  ORDER-LOCATION              PIC X(06).
003000             88  STORED-IN-COOLER             VALUE "COOLER".
003100             88  STORED-IN-HEATER             VALUE "HEATER".
003200             88  STORED-ON-SHELF               VALUE "SHELF ".
003300             88  NOT-YET-STORED                VALUE SPACE.
003400         15  FILLER                      PIC X(04).
