000100 IDENTIFICATION DIVISION.                                        KTCH2000
000200 PROGRAM-ID. KTCH2000.                                           KTCH2000
000300 AUTHOR. R B WALLIS.                                             KTCH2000
000400 INSTALLATION. CENTRAL KITCHEN DATA PROCESSING.                  KTCH2000
000500 DATE-WRITTEN. 04/02/87.                                         KTCH2000
000600 DATE-COMPILED.                                                  KTCH2000
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.           KTCH2000
000800******************************************************************KTCH2000
000900*    KTCH2000 - KITCHEN ORDER FULFILLMENT / STORAGE BATCH        *KTCH2000
001000*    ENGINE.  READS A STREAM OF ORDER TRANSACTIONS (PLACE,       *KTCH2000
001100*    PICKUP, CLEANUP-SWEEP), MAINTAINS THE COOLER/HEATER/SHELF   *KTCH2000
001200*    STORAGE TABLES AND THE RUNNING LEDGER, AND AT END OF RUN    *KTCH2000
001300*    PRINTS THE STORAGE-STATUS AND STATISTICS REPORTS.           *KTCH2000
001400*                                                                *KTCH2000
001500*    THIS JOB REPLACES THE OLD MANUAL EXPEDITER BOARD.  THE      *KTCH2000
001600*    "CURRENT TIME" ON EVERY TRANSACTION IS THE BATCH CLOCK      *KTCH2000
001700*    VALUE SUPPLIED BY THE FRONT END THAT BUILT ORDERIN - THIS   *KTCH2000
001800*    PROGRAM NEVER READS THE SYSTEM CLOCK FOR BUSINESS LOGIC.    *KTCH2000
001900******************************************************************KTCH2000
002000*    CHANGE LOG                                                 *KTCH2000
002100*    87/04/02  RBW  ORIGINAL PROGRAM, REQUEST 4471 - REPLACE     *KTCH2000
002200*                   MANUAL EXPEDITER BOARD WITH A DAILY BATCH.   *KTCH2000
002300*    87/06/19  RBW  CORRECTED COOLER/HEATER CAPACITY TEST - WAS  *KTCH2000
002400*                   COMPARING AGAINST WRONG CONSTANT.           *KTCH2000
002500*    88/01/11  DCP  ADDED SHELF-TO-COOLER/HEATER RELOCATION ON   *KTCH2000
002600*                   PLACEMENT, REQUEST 4602.                    *KTCH2000
002700*    89/09/05  RBW  ADDED DISCARD-SCORING FOR SHELF EVICTION,    *KTCH2000
002800*                   REQUEST 4688.  SEE 300-CHOOSE-DISCARD-       *KTCH2000
002900*                   CANDIDATE.                                   *KTCH2000
003000*    90/03/14  DCP  FRESHNESS NOW DEGRADES 2X WHEN AN ORDER IS   *KTCH2000
003100*                   STORED AT A MISMATCHED TEMPERATURE,          *KTCH2000
003200*                   REQUEST 4711.                                *KTCH2000
003300*    91/11/14  DCP  ADDED LEDGER-OUT TARGET COLUMN SO A MOVE     *KTCH2000
003400*                   LINE SHOWS WHERE THE ORDER WENT.             *KTCH2000
003500*    92/02/19  DCP  MINOR - LEDGER-DETAILS NOW CARRIES THE ITEM  *KTCH2000
003600*                   NAME, EXPEDITERS WERE ASKING FOR IT.         *KTCH2000
003700*    93/08/02  RBW  CLEANUP-EXPIRED-ORDERS SWEEP ADDED AS ITS    *KTCH2000
003800*                   OWN TRANSACTION CODE RATHER THAN A SEPARATE  *KTCH2000
003900*                   JOB STEP, REQUEST 4799.                     *KTCH2000
004000*    95/05/22  RBW  STATISTICS REPORT ADDED AT OPERATOR REQUEST. *KTCH2000
004100*    98/09/08  RBW  Y2K REVIEW - RUN-DATE HEADING FIELD IS YY,   *KTCH2000
004200*                   NO CENTURY-SENSITIVE LOGIC DEPENDS ON IT;    *KTCH2000
004300*                   ALL OTHER DATES IN THIS JOB ARE EPOCH-SECOND *KTCH2000
004400*                   COUNTERS, NOT CALENDAR DATES.  NO CHANGE.    *KTCH2000
004500*    99/02/10  DCP  RAISED SHELF CAPACITY FROM 10 TO 12 PER      *KTCH2000
004600*                   FACILITIES MEMO, REQUEST 4905.               *KTCH2000
004700*    02/06/17  RBW  CORRECTED DISCARD-SCORE TIME-RATIO ARITHMETIC-KTCH2000
004800*                   WAS DIVIDING BEFORE SCALING, LOST PRECISION. *KTCH2000
004810*    04/03/11  RBW  SHOP MOVED TO THE NEW COMPILER THIS MONTH -   *KTCH2000
004820*                   ITS PERFORM/VARYING DOES NOT ACCEPT AN       *KTCH2000
004830*                   IN-LINE LOOP BODY WITH END-PERFORM THE WAY   *KTCH2000
004840*                   THE OLD ONE DID.  EVERY SUCH LOOP IN THIS    *KTCH2000
004850*                   PROGRAM WAS REWRITTEN TO THE OUT-OF-LINE     *KTCH2000
004860*                   PERFORM ... VARYING ... UNTIL FORM, WITH THE *KTCH2000
004870*                   LOOP BODY MOVED TO ITS OWN PARAGRAPH IN THE  *KTCH2000
004880*                   NEW 810-830 RANGE NEAR THE BOTTOM OF THE      *KTCH2000
004890*                   PROCEDURE DIVISION.  NO LOGIC CHANGED.       *KTCH2000
004900******************************************************************KTCH2000
005000 ENVIRONMENT DIVISION.                                           KTCH2000
005100 CONFIGURATION SECTION.                                          KTCH2000
005200 SOURCE-COMPUTER. IBM-370.                                       KTCH2000
005300 OBJECT-COMPUTER. IBM-370.                                       KTCH2000
005400 SPECIAL-NAMES.                                                  KTCH2000
005500     C01 IS TOP-OF-FORM                                          KTCH2000
005600     CLASS TRANSACTION-CODE-CLASS IS "P" "K" "C"                 KTCH2000
005700     UPSI-0 ON STATUS IS SUPPRESS-STATUS-REPORT.                 KTCH2000
005800 INPUT-OUTPUT SECTION.                                           KTCH2000
005900 FILE-CONTROL.                                                   KTCH2000
006000     SELECT ORDER-IN    ASSIGN TO ORDERIN                        KTCH2000
006100         ORGANIZATION IS LINE SEQUENTIAL.                        KTCH2000
006200     SELECT LEDGER-OUT  ASSIGN TO LEDGROUT                       KTCH2000
006300         ORGANIZATION IS LINE SEQUENTIAL.                        KTCH2000
006400     SELECT STATUS-OUT  ASSIGN TO STATOUT                        KTCH2000
006500         ORGANIZATION IS LINE SEQUENTIAL.                        KTCH2000
006600 DATA DIVISION.                                                  KTCH2000
006700 FILE SECTION.                                                   KTCH2000
006800 FD  ORDER-IN                                                    KTCH2000
006900     RECORDING MODE IS F                                         KTCH2000
007000     LABEL RECORDS ARE STANDARD.                                 KTCH2000
007100 01  ORDER-IN-RECORD                     PIC X(70).              KTCH2000
007200 FD  LEDGER-OUT                                                  KTCH2000
007300     RECORDING MODE IS F                                         KTCH2000
007400     LABEL RECORDS ARE STANDARD.                                 KTCH2000
007500 01  LEDGER-OUT-RECORD                   PIC X(93).              KTCH2000
007600 FD  STATUS-OUT                                                  KTCH2000
007700     RECORDING MODE IS F                                         KTCH2000
007800     LABEL RECORDS ARE STANDARD.                                 KTCH2000
007900 01  STATUS-OUT-RECORD                   PIC X(80).              KTCH2000
008000 WORKING-STORAGE SECTION.                                        KTCH2000
008100******************************************************************KTCH2000
008200*    ORDER TRANSACTION WORK RECORD - ORDERIN MAPS INTO THIS      *KTCH2000
008300*    (READ ... INTO) SO THE FRESHNESS AND CURRENT-TIME FIELDS    *KTCH2000
008400*    CAN BE NUMERIC-EDITED BEFORE WE TRUST THEM.  ONE LINE PER   *KTCH2000
008500*    TRANSACTION CODE - P(LACE), K (PICKUP), C (CLEANUP SWEEP).  *KTCH2000
008600******************************************************************KTCH2000
008700 01  ORDER-TRANSACTION-WORK-RECORD.                              KTCH2000
008800     05  OT-TRANSACTION-CODE            PIC X(01).               KTCH2000
008900         88  TRANSACTION-IS-PLACE           VALUE "P".            KTCH2000
009000         88  TRANSACTION-IS-PICKUP          VALUE "K".            KTCH2000
009100         88  TRANSACTION-IS-CLEANUP         VALUE "C".            KTCH2000
009200     05  OT-ORDER-ID                    PIC X(10).               KTCH2000
009300     05  OT-ORDER-NAME                  PIC X(30).               KTCH2000
009400     05  OT-ORDER-TEMP                  PIC X(04).               KTCH2000
009500         88  OT-TEMP-IS-COLD                 VALUE "COLD".        KTCH2000
009600         88  OT-TEMP-IS-HOT                  VALUE "HOT ".        KTCH2000
009700         88  OT-TEMP-IS-ROOM                 VALUE "ROOM".        KTCH2000
009800     05  OT-ORDER-FRESHNESS-X           PIC X(06).               KTCH2000
009900     05  OT-ORDER-FRESHNESS REDEFINES OT-ORDER-FRESHNESS-X       KTCH2000
010000                                         PIC 9(06).               KTCH2000
010100     05  OT-CURRENT-TIME-X              PIC X(10).               KTCH2000
010200     05  OT-CURRENT-TIME REDEFINES OT-CURRENT-TIME-X             KTCH2000
010300                                         PIC 9(10).               KTCH2000
010400     05  FILLER                         PIC X(09).               KTCH2000
010500******************************************************************KTCH2000
010600*    COOLER / HEATER / SHELF STORAGE TABLES.  ONE ROW PER SLOT,  *KTCH2000
010700*    SLOT-IN-USE FLAGS OCCUPANCY, KITCHEN-ORDER-ENTRY (COPY      *KTCH2000
010800*    KTCHORD) CARRIES THE RESIDENT ORDER WHEN THE SLOT IS USED.  *KTCH2000
010900******************************************************************KTCH2000
011000 01  COOLER-STORAGE-TABLE.                                       KTCH2000
011100     05  COOLER-SLOT OCCURS 6 TIMES                              KTCH2000
011200                     INDEXED BY CLR-IDX.                         KTCH2000
011300         10  SLOT-IN-USE                 PIC X(01) VALUE "N".    KTCH2000
011400             88  SLOT-OCCUPIED                 VALUE "Y".        KTCH2000
011500             88  SLOT-EMPTY                     VALUE "N".        KTCH2000
011600         COPY KTCHORD.                                           KTCH2000
011700 01  HEATER-STORAGE-TABLE.                                       KTCH2000
011800     05  HEATER-SLOT OCCURS 6 TIMES                              KTCH2000
011900                     INDEXED BY HTR-IDX.                         KTCH2000
012000         10  SLOT-IN-USE                 PIC X(01) VALUE "N".    KTCH2000
012100             88  SLOT-OCCUPIED                 VALUE "Y".        KTCH2000
012200             88  SLOT-EMPTY                     VALUE "N".        KTCH2000
012300         COPY KTCHORD.                                           KTCH2000
012400 01  SHELF-STORAGE-TABLE.                                        KTCH2000
012500     05  SHELF-SLOT OCCURS 12 TIMES                              KTCH2000
012600                     INDEXED BY SLF-IDX.                         KTCH2000
012700         10  SLOT-IN-USE                 PIC X(01) VALUE "N".    KTCH2000
012800             88  SLOT-OCCUPIED                 VALUE "Y".        KTCH2000
012900             88  SLOT-EMPTY                     VALUE "N".        KTCH2000
013000         COPY KTCHORD.                                           KTCH2000
013100******************************************************************KTCH2000
013200*    ORDER INDEX - ONE ENTRY PER RESIDENT ORDER, KEYED BY        *KTCH2000
013300*    ORDER-ID, SO PICKUP-ORDER DOES NOT HAVE TO SCAN ALL THREE   *KTCH2000
013400*    STORAGE TABLES.  STANDS IN FOR A KEYED LOOKUP OF RESIDENT    *KTCH2000
013450*    ORDERS - A SECOND SCAN PATH ALONGSIDE THE THREE TABLES.      *KTCH2000
013500******************************************************************KTCH2000
013600 01  ORDER-INDEX-TABLE.                                          KTCH2000
013700     05  INDEX-ENTRY OCCURS 24 TIMES                             KTCH2000
013800                     INDEXED BY IDX-IDX.                         KTCH2000
013900         10  INDEX-IN-USE                PIC X(01) VALUE "N".    KTCH2000
014000             88  INDEX-OCCUPIED                 VALUE "Y".        KTCH2000
014100             88  INDEX-EMPTY                     VALUE "N".        KTCH2000
014200         10  INDEX-ORDER-ID              PIC X(10).               KTCH2000
014300         10  INDEX-AREA-CODE             PIC X(06).               KTCH2000
014400             88  INDEX-AREA-IS-COOLER            VALUE "COOLER".  KTCH2000
014500             88  INDEX-AREA-IS-HEATER            VALUE "HEATER".  KTCH2000
014600             88  INDEX-AREA-IS-SHELF             VALUE "SHELF ".  KTCH2000
014700         10  INDEX-SLOT-NUMBER           PIC 9(02) COMP.          KTCH2000
014750         10  FILLER                  PIC X(02).               KTCH2000
014800******************************************************************KTCH2000
014900*    CURRENT-ORDER WORK AREA - THE ORDER PRESENTLY BEING PLACED  *KTCH2000
015000*    IS ASSEMBLED HERE BEFORE IT IS MOVED INTO A STORAGE TABLE   *KTCH2000
015100*    ROW.  REFERENCED WITH "OF CURRENT-ORDER-WORK-AREA" THROUGH  *KTCH2000
015200*    THE PROCEDURE DIVISION BECAUSE KITCHEN-ORDER-ENTRY'S FIELD  *KTCH2000
015300*    NAMES ARE SHARED WITH THE THREE STORAGE TABLES ABOVE - THIS *KTCH2000
015400*    IS THE ONE PLACE THEY ARE USED WITHOUT A TABLE SUBSCRIPT.   *KTCH2000
015500******************************************************************KTCH2000
015600 01  CURRENT-ORDER-WORK-AREA.                                    KTCH2000
015700     COPY KTCHORD.                                               KTCH2000
015800 01  LEDGER-WORK-AREA.                                           KTCH2000
015900     COPY KTCHLDGR.                                              KTCH2000
016000******************************************************************KTCH2000
016100*    CAPACITY CONSTANTS - FIXED BY BUSINESS RULE 1, NOT OPERATOR *KTCH2000
016200*    SUPPLIED.                                                   *KTCH2000
016300******************************************************************KTCH2000
016400 77  WS-COOLER-CAPACITY              PIC 9(02) COMP VALUE 6.     KTCH2000
016500 77  WS-HEATER-CAPACITY              PIC 9(02) COMP VALUE 6.     KTCH2000
016600 77  WS-SHELF-CAPACITY               PIC 9(02) COMP VALUE 12.    KTCH2000
016700 77  WS-INDEX-CAPACITY               PIC 9(02) COMP VALUE 24.    KTCH2000
016800******************************************************************KTCH2000
016900*    SUBSCRIPTS AND ARITHMETIC WORK FIELDS.                      *KTCH2000
017000******************************************************************KTCH2000
017100 77  WS-COOLER-SUB                   PIC 9(02) COMP VALUE ZERO.  KTCH2000
017200 77  WS-HEATER-SUB                   PIC 9(02) COMP VALUE ZERO.  KTCH2000
017300 77  WS-SHELF-SUB                    PIC 9(02) COMP VALUE ZERO.  KTCH2000
017400 77  WS-INDEX-SUB                    PIC 9(02) COMP VALUE ZERO.  KTCH2000
017500 77  WS-FOUND-SUB                    PIC 9(02) COMP VALUE ZERO.  KTCH2000
017600 77  WS-BEST-SUB                     PIC 9(02) COMP VALUE ZERO.  KTCH2000
017700 77  WS-CURRENT-TIME                 PIC 9(10) COMP VALUE ZERO.  KTCH2000
017800 77  WS-ELAPSED-SECONDS              PIC S9(10) COMP VALUE ZERO. KTCH2000
017900 77  WS-HALF-FRESHNESS               PIC S9(06) COMP VALUE ZERO. KTCH2000
018000 77  WS-DISCARD-SCORE                PIC S9(10) COMP VALUE ZERO. KTCH2000
018100 77  WS-BEST-DISCARD-SCORE           PIC S9(10) COMP VALUE ZERO. KTCH2000
018200 77  WS-SCALED-RATIO                 PIC S9(15) COMP VALUE ZERO. KTCH2000
018300 77  WS-IDEAL-LOCATION                PIC X(06).                 KTCH2000
018400******************************************************************KTCH2000
018500*    PARAGRAPH PARAMETER FIELDS - THIS SHOP PASSES DATA BETWEEN  *KTCH2000
018600*    PARAGRAPHS VIA WORKING-STORAGE, NOT CALL USING.             *KTCH2000
018700******************************************************************KTCH2000
018800 01  PARAGRAPH-PARAMETER-FIELDS.                                 KTCH2000
018900     05  WS-AREA-PARM                    PIC X(06).               KTCH2000
019000     05  WS-SLOT-PARM                    PIC 9(02) COMP.          KTCH2000
019100     05  WS-ORDERID-PARM                 PIC X(10).               KTCH2000
019200     05  WS-ID-PARM                      PIC X(10).               KTCH2000
019300     05  WS-NAME-PARM                     PIC X(30).               KTCH2000
019400     05  WS-TEMP-PARM                     PIC X(04).               KTCH2000
019500     05  WS-LEDGER-REASON                 PIC X(40).               KTCH2000
019550     05  FILLER                      PIC X(05).               KTCH2000
019600******************************************************************KTCH2000
019700*    SWITCHES                                                    *KTCH2000
019800******************************************************************KTCH2000
019900 01  KITCHEN-RUN-SWITCHES.                                       KTCH2000
020000     05  ORDER-IN-EOF-SWITCH             PIC X VALUE "N".        KTCH2000
020100         88  ORDER-IN-EOF                    VALUE "Y".          KTCH2000
020200     05  ORDER-PLACED-SWITCH              PIC X VALUE "N".        KTCH2000
020300         88  ORDER-WAS-PLACED                 VALUE "Y".         KTCH2000
020400     05  SLOT-FOUND-SWITCH                PIC X VALUE "N".        KTCH2000
020500         88  SLOT-WAS-FOUND                   VALUE "Y".         KTCH2000
020600     05  ORDER-FOUND-SWITCH               PIC X VALUE "N".        KTCH2000
020700         88  ORDER-WAS-FOUND                  VALUE "Y".         KTCH2000
020800     05  ORDER-FRESH-SWITCH               PIC X VALUE "Y".        KTCH2000
020900         88  ORDER-IS-FRESH                   VALUE "Y".         KTCH2000
021000     05  TEMPERATURE-MISMATCH-SWITCH      PIC X VALUE "N".        KTCH2000
021100         88  TEMPERATURE-IS-MISMATCHED        VALUE "Y".         KTCH2000
021200     05  RELOCATE-FOUND-SWITCH            PIC X VALUE "N".        KTCH2000
021300         88  RELOCATE-ORDER-FOUND             VALUE "Y".         KTCH2000
021400     05  VALID-TRANSACTION-SWITCH         PIC X VALUE "Y".        KTCH2000
021500         88  VALID-TRANSACTION                VALUE "Y".         KTCH2000
021600         88  INVALID-TRANSACTION              VALUE "N".         KTCH2000
021650     05  FILLER                           PIC X(01).              KTCH2000
021700 01  FILE-STATUS-FIELDS.                                         KTCH2000
021800     05  LEDGROUT-FILE-STATUS            PIC XX.                 KTCH2000
021900         88  LEDGROUT-SUCCESSFUL              VALUE "00".        KTCH2000
022000     05  STATOUT-FILE-STATUS             PIC XX.                 KTCH2000
022100         88  STATOUT-SUCCESSFUL               VALUE "00".        KTCH2000
022150     05  FILLER                           PIC X(02).              KTCH2000
022200******************************************************************KTCH2000
022300*    RUNNING STATISTICS - BUSINESS RULE STATS-RECORD.            *KTCH2000
022400******************************************************************KTCH2000
022500 01  KITCHEN-STATISTICS-COUNTERS.                                KTCH2000
022600     05  STAT-ORDERS-PLACED              PIC 9(06) COMP VALUE ZEROKTCH2000
022700                                                            .     KTCH2000
022800     05  STAT-ORDERS-PICKED-UP           PIC 9(06) COMP VALUE ZEROKTCH2000
022900                                                            .     KTCH2000
023000     05  STAT-ORDERS-DISCARDED           PIC 9(06) COMP VALUE ZEROKTCH2000
023100                                                            .     KTCH2000
023200     05  STAT-ORDERS-MOVED               PIC 9(06) COMP VALUE ZEROKTCH2000
023300                                                            .     KTCH2000
023350     05  FILLER                           PIC X(02).              KTCH2000
023400******************************************************************KTCH2000
023500*    RUN-DATE HEADING FIELDS FOR THE STATUS-OUT REPORT.  SEE     *KTCH2000
023600*    98/09/08 CHANGE LOG ENTRY - THIS IS DISPLAY ONLY.           *KTCH2000
023700******************************************************************KTCH2000
023800 01  RUN-DATE-FIELDS.                                            KTCH2000
023900     05  WS-RUN-DATE                     PIC 9(06).               KTCH2000
024000     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                    KTCH2000
024100         10  WS-RUN-YY                   PIC 9(02).               KTCH2000
024200         10  WS-RUN-MM                   PIC 9(02).               KTCH2000
024300         10  WS-RUN-DD                   PIC 9(02).               KTCH2000
024350     05  FILLER                      PIC X(02).              KTCH2000
024400******************************************************************KTCH2000
024500*    STATUS-OUT REPORT LINE GROUPS - EACH EXACTLY 80 BYTES.      *KTCH2000
024600******************************************************************KTCH2000
024700 01  RPT-HEADING-LINE-1.                                         KTCH2000
024800     05  FILLER                          PIC X(20)                KTCH2000
024900                     VALUE "KITCHEN STORAGE-STATU".               KTCH2000
025000     05  FILLER                          PIC X(10) VALUE "S REPORT".KTCH2000
025100     05  FILLER                          PIC X(06) VALUE SPACES.  KTCH2000
025200     05  RPT-H1-MM                       PIC 99.                  KTCH2000
025300     05  FILLER                          PIC X VALUE "/".         KTCH2000
025400     05  RPT-H1-DD                       PIC 99.                  KTCH2000
025500     05  FILLER                          PIC X VALUE "/".         KTCH2000
025600     05  RPT-H1-YY                       PIC 99.                  KTCH2000
025700     05  FILLER                          PIC X(36) VALUE SPACES.  KTCH2000
025800 01  RPT-AREA-HEADING-LINE.                                      KTCH2000
025900     05  FILLER                          PIC X(14)                KTCH2000
026000                     VALUE "STORAGE AREA: ".                     KTCH2000
026100     05  RPT-AREA-NAME                   PIC X(07).               KTCH2000
026200     05  FILLER                          PIC X(07) VALUE "COUNT: ".KTCH2000
026300     05  RPT-AREA-COUNT                  PIC ZZ9.                 KTCH2000
026400     05  FILLER                          PIC X(10) VALUE " CAPACITY:".KTCH2000
026500     05  RPT-AREA-CAPACITY               PIC ZZ9.                 KTCH2000
026600     05  FILLER                          PIC X(36) VALUE SPACES.  KTCH2000
026700 01  RPT-COLUMN-HEADING-LINE.                                    KTCH2000
026800     05  FILLER                          PIC X(12)                KTCH2000
026900                     VALUE "  ORDER-ID  ".                       KTCH2000
027000     05  FILLER                          PIC X(31)                KTCH2000
027100                     VALUE "  ORDER-NAME                   ".    KTCH2000
027200     05  FILLER                          PIC X(06) VALUE "  TEMP".  KTCH2000
027300     05  FILLER                          PIC X(31) VALUE SPACES.  KTCH2000
027400 01  RPT-DETAIL-LINE.                                            KTCH2000
027500     05  FILLER                          PIC X(02) VALUE SPACES.  KTCH2000
027600     05  RPT-DTL-ORDER-ID                PIC X(10).               KTCH2000
027700     05  FILLER                          PIC X(02) VALUE SPACES.  KTCH2000
027800     05  RPT-DTL-ORDER-NAME               PIC X(30).               KTCH2000
027900     05  FILLER                          PIC X(02) VALUE SPACES.  KTCH2000
028000     05  RPT-DTL-ORDER-TEMP               PIC X(04).               KTCH2000
028100     05  FILLER                          PIC X(30) VALUE SPACES.  KTCH2000
028200 01  RPT-STAT-LABEL-LINE.                                        KTCH2000
028300     05  RPT-STAT-LABEL                  PIC X(20).               KTCH2000
028400     05  RPT-STAT-VALUE                  PIC 9(06).               KTCH2000
028500     05  FILLER                          PIC X(53) VALUE SPACES.  KTCH2000
028600 01  RPT-BLANK-LINE.                                             KTCH2000
028700     05  FILLER                          PIC X(80) VALUE SPACES.  KTCH2000
028800******************************************************************KTCH2000
028900 PROCEDURE DIVISION.                                             KTCH2000
029000******************************************************************KTCH2000
029100*    000-RUN-KITCHEN-BATCH - MAIN DRIVER.                        *KTCH2000
029200******************************************************************KTCH2000
029300 000-RUN-KITCHEN-BATCH.                                          KTCH2000
029310*    CLASSIC PRIMING READ.  ONE TRANSACTION FILE CARRIES ALL     KTCH2000
029320*    THREE TRANSACTION CODES (PLACE/PICKUP/CLEANUP) - THERE IS   KTCH2000
029330*    NO SORT STEP AHEAD OF THIS PROGRAM, SO THE RUN PROCESSES    KTCH2000
029340*    THEM IN WHATEVER ORDER THE OPERATOR FED THE TRANSACTIONS.   KTCH2000
029400     PERFORM 100-INITIALIZE-RUN.                                 KTCH2000
029500     PERFORM 110-READ-ORDER-TRANSACTION.                         KTCH2000
029600     PERFORM 120-PROCESS-ONE-TRANSACTION                         KTCH2000
029700         UNTIL ORDER-IN-EOF.                                     KTCH2000
029800     PERFORM 700-PRODUCE-REPORTS.                                KTCH2000
029900     PERFORM 900-TERMINATE-RUN.                                  KTCH2000
030000     STOP RUN.                                                   KTCH2000
030100******************************************************************KTCH2000
030200*    100-INITIALIZE-RUN - OPEN FILES, GET THE RUN DATE FOR THE   *KTCH2000
030300*    REPORT HEADING ONLY (NOT USED IN ANY BUSINESS COMPARISON).  *KTCH2000
030400******************************************************************KTCH2000
030500 100-INITIALIZE-RUN.                                             KTCH2000
030600     OPEN INPUT ORDER-IN.                                        KTCH2000
030700     OPEN OUTPUT LEDGER-OUT.                                     KTCH2000
030800     OPEN OUTPUT STATUS-OUT.                                     KTCH2000
030820*    THE ACCEPT BELOW IS FOR THE REPORT HEADING DATE STAMP       KTCH2000
030840*    ONLY - NOTHING IN THE FRESHNESS/AGING LOGIC READS THE      KTCH2000
030860*    SYSTEM DATE.  ALL AGING IS BY THE TRANSACTION'S OWN         KTCH2000
030880*    CURRENT-TIME FIELD, A RUNNING SECONDS COUNTER SUPPLIED BY   KTCH2000
030890*    THE FEEDER SYSTEM.                                          KTCH2000
030900     ACCEPT WS-RUN-DATE FROM DATE.                               KTCH2000
031000     MOVE WS-RUN-MM TO RPT-H1-MM.                                KTCH2000
031100     MOVE WS-RUN-DD TO RPT-H1-DD.                                KTCH2000
031200     MOVE WS-RUN-YY TO RPT-H1-YY.                                KTCH2000
031300******************************************************************KTCH2000
031400*    110-READ-ORDER-TRANSACTION                                  *KTCH2000
031500******************************************************************KTCH2000
031600 110-READ-ORDER-TRANSACTION.                                     KTCH2000
031620*    THE INTO CLAUSE MOVES DIRECTLY TO THE WORKING-STORAGE        KTCH2000
031640*    COPY OF THE TRANSACTION SO 120 AND 130 NEVER TOUCH THE FD   KTCH2000
031660*    RECORD ITSELF - KEEPS THE EOF SWITCH TEST BELOW HONEST      KTCH2000
031680*    EVEN AFTER THE LAST READ HAS LEFT GARBAGE IN ORDER-IN-REC.  KTCH2000
031700     READ ORDER-IN INTO ORDER-TRANSACTION-WORK-RECORD             KTCH2000
031800         AT END                                                  KTCH2000
031900             SET ORDER-IN-EOF TO TRUE                            KTCH2000
032000     END-READ.                                                   KTCH2000
032100******************************************************************KTCH2000
032200*    120-PROCESS-ONE-TRANSACTION - EDIT THE TRANSACTION, THEN    *KTCH2000
032300*    DISPATCH ON ITS TRANSACTION CODE, THEN READ THE NEXT ONE.    KTCH2000
032400******************************************************************KTCH2000
032500 120-PROCESS-ONE-TRANSACTION.                                    KTCH2000
032520*    WS-CURRENT-TIME IS THE "NOW" USED BY EVERY FRESHNESS AND     KTCH2000
032540*    AGING TEST DOWNSTREAM OF HERE - SET IT ONCE PER TRANSACTION KTCH2000
032560*    SO 200/300/500 ALL SCORE AGAINST THE SAME INSTANT.           KTCH2000
032600     PERFORM 130-EDIT-ORDER-TRANSACTION.                         KTCH2000
032700     IF VALID-TRANSACTION                                        KTCH2000
032800         MOVE OT-CURRENT-TIME TO WS-CURRENT-TIME                 KTCH2000
032900         EVALUATE TRUE                                           KTCH2000
033000             WHEN TRANSACTION-IS-PLACE                           KTCH2000
033100                 PERFORM 200-PLACE-ORDER                         KTCH2000
033200             WHEN TRANSACTION-IS-PICKUP                          KTCH2000
033300                 PERFORM 400-PICKUP-ORDER                        KTCH2000
033400             WHEN TRANSACTION-IS-CLEANUP                         KTCH2000
033500                 PERFORM 500-CLEANUP-EXPIRED-ORDERS               KTCH2000
033600         END-EVALUATE                                            KTCH2000
033700     ELSE                                                        KTCH2000
033800         DISPLAY "KTCH2000 - TRANSACTION REJECTED - ORDER "       KTCH2000
033900             OT-ORDER-ID                                         KTCH2000
034000     END-IF.                                                     KTCH2000
034100     PERFORM 110-READ-ORDER-TRANSACTION.                         KTCH2000
034200******************************************************************KTCH2000
034300*    130-EDIT-ORDER-TRANSACTION - NUMERIC-EDIT AND CODE-EDIT      *KTCH2000
034400*    THE TRANSACTION BEFORE ANY STORAGE TABLE IS TOUCHED.         *KTCH2000
034500******************************************************************KTCH2000
034600 130-EDIT-ORDER-TRANSACTION.                                      KTCH2000
034620*    CODE-EDIT THE TRANSACTION CODE AGAINST THE 88-LEVEL CLASS    KTCH2000
034640*    CONDITION, THEN NUMERIC-EDIT THE TIME STAMP, AND FOR A       KTCH2000
034660*    PLACE ORDER ONLY, THE FRESHNESS WINDOW AND TEMPERATURE       KTCH2000
034680*    CLASS AS WELL - PICKUP AND CLEANUP CARRY NO SUCH FIELDS.     KTCH2000
034700     SET VALID-TRANSACTION TO TRUE.                               KTCH2000
034800     IF OT-TRANSACTION-CODE NOT TRANSACTION-CODE-CLASS            KTCH2000
034900         SET INVALID-TRANSACTION TO TRUE                         KTCH2000
035000     END-IF.                                                      KTCH2000
035100     IF OT-CURRENT-TIME-X NOT NUMERIC                             KTCH2000
035200         SET INVALID-TRANSACTION TO TRUE                         KTCH2000
035300     END-IF.                                                      KTCH2000
035400     IF TRANSACTION-IS-PLACE                                      KTCH2000
035500         IF OT-ORDER-FRESHNESS-X NOT NUMERIC                      KTCH2000
035600             SET INVALID-TRANSACTION TO TRUE                      KTCH2000
035700         END-IF                                                   KTCH2000
035800         IF NOT (OT-TEMP-IS-COLD OR OT-TEMP-IS-HOT                KTCH2000
035900                 OR OT-TEMP-IS-ROOM)                              KTCH2000
036000             SET INVALID-TRANSACTION TO TRUE                      KTCH2000
036100         END-IF                                                   KTCH2000
036200     END-IF.                                                      KTCH2000
036300******************************************************************KTCH2000
036400*    200-PLACE-ORDER - BUSINESS RULE 5 FALLBACK CASCADE.         *KTCH2000
036500******************************************************************KTCH2000
036600 200-PLACE-ORDER.                                                KTCH2000
036700     MOVE OT-ORDER-ID        TO ORDER-ID OF                      KTCH2000
036800         CURRENT-ORDER-WORK-AREA.                                KTCH2000
036900     MOVE OT-ORDER-NAME      TO ORDER-NAME OF                    KTCH2000
037000         CURRENT-ORDER-WORK-AREA.                                KTCH2000
037100     MOVE OT-ORDER-TEMP      TO ORDER-TEMP OF                    KTCH2000
037200         CURRENT-ORDER-WORK-AREA.                                KTCH2000
037300     MOVE OT-ORDER-FRESHNESS TO ORDER-FRESHNESS OF                KTCH2000
037400         CURRENT-ORDER-WORK-AREA.                                 KTCH2000
037500     MOVE WS-CURRENT-TIME    TO ORDER-PLACED-AT OF                KTCH2000
037600         CURRENT-ORDER-WORK-AREA.                                 KTCH2000
037700     MOVE WS-CURRENT-TIME    TO ORDER-STORED-AT OF                KTCH2000
037800         CURRENT-ORDER-WORK-AREA.                                 KTCH2000
037900     MOVE SPACES             TO ORDER-LOCATION OF                 KTCH2000
038000         CURRENT-ORDER-WORK-AREA.                                 KTCH2000
038100     SET ORDER-PLACED-SWITCH TO FALSE.                           KTCH2000
038120*    THE THREE PERFORMS BELOW ARE THE RULE 5 CASCADE - IDEAL      KTCH2000
038140*    STORAGE, THEN MAKE ROOM BY RELOCATING A SHELF ORDER, THEN    KTCH2000
038160*    DISCARD THE WORST CANDIDATE ON THE SHELF AND TAKE ITS PLACE. KTCH2000
038180*    EACH STEP IS SKIPPED ONCE ORDER-WAS-PLACED GOES TRUE.        KTCH2000
038200     PERFORM 210-TRY-IDEAL-STORAGE.                              KTCH2000
038300     IF NOT ORDER-WAS-PLACED                                     KTCH2000
038400         PERFORM 220-TRY-MAKE-ROOM-AND-PLACE                     KTCH2000
038500     END-IF.                                                     KTCH2000
038600     IF NOT ORDER-WAS-PLACED                                     KTCH2000
038700         PERFORM 230-TRY-DISCARD-AND-PLACE                      KTCH2000
038800     END-IF.                                                     KTCH2000
038900     IF ORDER-WAS-PLACED                                         KTCH2000
039000         MOVE OT-ORDER-ID TO LEDGER-ORDER-ID                     KTCH2000
039100         MOVE "PLACE " TO LEDGER-ACTION                          KTCH2000
039200         MOVE ORDER-LOCATION OF CURRENT-ORDER-WORK-AREA           KTCH2000
039300             TO LEDGER-TARGET                                     KTCH2000
039400         MOVE "PLACED ITEM - " TO WS-LEDGER-REASON                KTCH2000
039500         MOVE OT-ORDER-NAME TO WS-NAME-PARM                      KTCH2000
039600         ADD 1 TO STAT-ORDERS-PLACED                             KTCH2000
039700         PERFORM 600-WRITE-LEDGER-ENTRY                          KTCH2000
039800     END-IF.                                                     KTCH2000
039900******************************************************************KTCH2000
040000*    210-TRY-IDEAL-STORAGE - STRATEGY 1 OF RULE 5.               *KTCH2000
040100******************************************************************KTCH2000
040200 210-TRY-IDEAL-STORAGE.                                          KTCH2000
040300     EVALUATE TRUE                                               KTCH2000
040400         WHEN OT-TEMP-IS-COLD                                     KTCH2000
040500             PERFORM 211-FIND-EMPTY-COOLER-SLOT                  KTCH2000
040600         WHEN OT-TEMP-IS-HOT                                      KTCH2000
040700             PERFORM 212-FIND-EMPTY-HEATER-SLOT                  KTCH2000
040800         WHEN OT-TEMP-IS-ROOM                                     KTCH2000
040900             PERFORM 213-FIND-EMPTY-SHELF-SLOT                   KTCH2000
041000     END-EVALUATE.                                               KTCH2000
041100******************************************************************KTCH2000
041200*    211/212/213 - FIRST-EMPTY-SLOT SCANS, BUSINESS RULE 6       *KTCH2000
041300*    SCAN ORDER (ASCENDING, FIRST MATCH WINS).  EACH SCAN IS     *KTCH2000
041310*    DRIVEN OUT-OF-LINE INTO A PARAGRAPH IN THE 810 RANGE NEAR   *KTCH2000
041320*    THE BOTTOM OF THIS DIVISION - SEE THE 03/11/04 CHANGE LOG   *KTCH2000
041330*    ENTRY FOR WHY WE STOPPED WRITING THESE INLINE.              *KTCH2000
041400******************************************************************KTCH2000
041500 211-FIND-EMPTY-COOLER-SLOT.                                     KTCH2000
041525*    LOOK FOR THE FIRST OPEN COOLER SLOT.  WS-COOLER-SUB IS LEFT      KTCH2000
041550*    POINTING AT THE SLOT THAT WAS CLAIMED, OR ONE PAST THE LAST      KTCH2000
041575*    SLOT IF THE COOLER IS FULL - THE CALLER TESTS SLOT-WAS-FOUND.    KTCH2000
041600     SET SLOT-FOUND-SWITCH TO FALSE.                             KTCH2000
041700     PERFORM 810-TEST-COOLER-SLOT-FOR-PLACE                      KTCH2000
041710         VARYING WS-COOLER-SUB FROM 1 BY 1                       KTCH2000
041800             UNTIL WS-COOLER-SUB > WS-COOLER-CAPACITY             KTCH2000
041900                OR SLOT-WAS-FOUND.                                KTCH2000
043300 212-FIND-EMPTY-HEATER-SLOT.                                      KTCH2000
043350*    MIRROR OF 211 AGAINST THE HEATER TABLE.                           KTCH2000
043400     SET SLOT-FOUND-SWITCH TO FALSE.                              KTCH2000
043500     PERFORM 811-TEST-HEATER-SLOT-FOR-PLACE                       KTCH2000
043510         VARYING WS-HEATER-SUB FROM 1 BY 1                        KTCH2000
043600             UNTIL WS-HEATER-SUB > WS-HEATER-CAPACITY              KTCH2000
043700                OR SLOT-WAS-FOUND.                                 KTCH2000
045100 213-FIND-EMPTY-SHELF-SLOT.                                       KTCH2000
045125*    MIRROR OF 211 AGAINST THE SHELF TABLE.  ALSO RE-ENTERED FROM      KTCH2000
045150*    220 ONCE A RELOCATION HAS FREED UP A SHELF SLOT FOR THE NEW      KTCH2000
045175*    ORDER THAT TRIGGERED THE RELOCATION.                              KTCH2000
045200     SET SLOT-FOUND-SWITCH TO FALSE.                              KTCH2000
045300     PERFORM 812-TEST-SHELF-SLOT-FOR-PLACE                        KTCH2000
045310         VARYING WS-SHELF-SUB FROM 1 BY 1                         KTCH2000
045400             UNTIL WS-SHELF-SUB > WS-SHELF-CAPACITY                KTCH2000
045500                OR SLOT-WAS-FOUND.                                 KTCH2000
046900******************************************************************KTCH2000
047000*    220-TRY-MAKE-ROOM-AND-PLACE - STRATEGY 2 OF RULE 5.         *KTCH2000
047100******************************************************************KTCH2000
047200 220-TRY-MAKE-ROOM-AND-PLACE.                                    KTCH2000
047300     EVALUATE TRUE                                               KTCH2000
047400         WHEN OT-TEMP-IS-COLD                                     KTCH2000
047500             PERFORM 221-RELOCATE-SHELF-ORDER-TO-COOLER          KTCH2000
047600         WHEN OT-TEMP-IS-HOT                                      KTCH2000
047700             PERFORM 222-RELOCATE-SHELF-ORDER-TO-HEATER          KTCH2000
047800     END-EVALUATE.                                               KTCH2000
047900     IF NOT ORDER-WAS-PLACED                                     KTCH2000
048000         PERFORM 213-FIND-EMPTY-SHELF-SLOT                       KTCH2000
048100     END-IF.                                                     KTCH2000
048200******************************************************************KTCH2000
048300*    221-RELOCATE-SHELF-ORDER-TO-COOLER - FIRST MATCHING COLD    *KTCH2000
048400*    ORDER ON THE SHELF MOVES TO THE COOLER, FREEING A SHELF     *KTCH2000
048500*    SLOT.  THE NEW ORDER STILL GOES ON THE SHELF (VIA 213,      *KTCH2000
048600*    CALLED BY OUR CALLER 220) - THIS PARAGRAPH ONLY RELOCATES.  *KTCH2000
048700******************************************************************KTCH2000
048800 221-RELOCATE-SHELF-ORDER-TO-COOLER.                             KTCH2000
048820*    FIND THE FIRST COLD ORDER SITTING ON THE SHELF (IT SHOULD NOT    KTCH2000
048840*    BE THERE - A COOLER SLOT MUST HAVE FREED UP SINCE IT WAS PUT     KTCH2000
048860*    THERE) AND SLIDE IT INTO THE COOLER, THEN FREE ITS SHELF SLOT    KTCH2000
048880*    FOR THE NEW ORDER THAT TRIGGERED THIS CALL.                      KTCH2000
048900     SET RELOCATE-FOUND-SWITCH TO FALSE.                         KTCH2000
049000     PERFORM 813-TEST-SHELF-SLOT-FOR-COLD-CANDIDATE              KTCH2000
049010         VARYING WS-SHELF-SUB FROM 1 BY 1                        KTCH2000
049100             UNTIL WS-SHELF-SUB > WS-SHELF-CAPACITY               KTCH2000
049200                OR RELOCATE-ORDER-FOUND.                         KTCH2000
049900     IF NOT RELOCATE-ORDER-FOUND                                 KTCH2000
050000         GO TO 221-EXIT                                           KTCH2000
051000     END-IF.                                                      KTCH2000
051033*    A COLD ORDER WAS FOUND ON THE SHELF AT WS-FOUND-SUB - MOVE IT    KTCH2000
051066*    INTO THE FIRST OPEN COOLER SLOT AND UPDATE THE INDEX TO MATCH.   KTCH2000
051100     SET SLOT-FOUND-SWITCH TO FALSE.                              KTCH2000
051200     PERFORM 814-TEST-COOLER-SLOT-FOR-RELOCATE                    KTCH2000
051210         VARYING WS-COOLER-SUB FROM 1 BY 1                       KTCH2000
051300             UNTIL WS-COOLER-SUB > WS-COOLER-CAPACITY             KTCH2000
051400                OR SLOT-WAS-FOUND.                                KTCH2000
053700 221-EXIT.                                                        KTCH2000
053800     CONTINUE.                                                    KTCH2000
053900******************************************************************KTCH2000
054000*    222-RELOCATE-SHELF-ORDER-TO-HEATER - MIRROR OF 221.         *KTCH2000
054100******************************************************************KTCH2000
054200 222-RELOCATE-SHELF-ORDER-TO-HEATER.                              KTCH2000
054233*    MIRROR OF 221 - MOVES THE FIRST HOT SHELF ORDER INTO THE         KTCH2000
054266*    HEATER, FREEING ITS SHELF SLOT FOR THE NEW ORDER.                KTCH2000
054300     SET RELOCATE-FOUND-SWITCH TO FALSE.                          KTCH2000
054400     PERFORM 815-TEST-SHELF-SLOT-FOR-HOT-CANDIDATE                KTCH2000
054410         VARYING WS-SHELF-SUB FROM 1 BY 1                         KTCH2000
054500             UNTIL WS-SHELF-SUB > WS-SHELF-CAPACITY                KTCH2000
054600                OR RELOCATE-ORDER-FOUND.                          KTCH2000
055300     IF NOT RELOCATE-ORDER-FOUND                                  KTCH2000
055400         GO TO 222-EXIT                                           KTCH2000
055500     END-IF.                                                      KTCH2000
055600     SET SLOT-FOUND-SWITCH TO FALSE.                              KTCH2000
055700     PERFORM 816-TEST-HEATER-SLOT-FOR-RELOCATE                    KTCH2000
055710         VARYING WS-HEATER-SUB FROM 1 BY 1                        KTCH2000
055800             UNTIL WS-HEATER-SUB > WS-HEATER-CAPACITY              KTCH2000
055900                OR SLOT-WAS-FOUND.                                 KTCH2000
058200 222-EXIT.                                                         KTCH2000
058300     CONTINUE.                                                     KTCH2000
058400******************************************************************KTCH2000
058500*    230-TRY-DISCARD-AND-PLACE - STRATEGY 3 OF RULE 5.  ONLY     *KTCH2000
058600*    REACHED WHEN THE SHELF IS FULL (12 OF 12).                  *KTCH2000
058700******************************************************************KTCH2000
058800 230-TRY-DISCARD-AND-PLACE.                                        KTCH2000
058820*    WS-BEST-SUB STAYS ZERO ONLY IF THE SHELF HAS NOTHING           KTCH2000
058840*    OCCUPIED TO DISCARD - SHOULD NEVER HAPPEN SINCE THIS STEP IS   KTCH2000
058860*    ONLY REACHED WITH A FULL SHELF, BUT THE TEST COSTS NOTHING.    KTCH2000
058900     PERFORM 300-CHOOSE-DISCARD-CANDIDATE.                         KTCH2000
059000     IF WS-BEST-SUB > ZERO                                         KTCH2000
059100         PERFORM 235-EVICT-AND-PLACE-ON-SHELF                      KTCH2000
059200     END-IF.                                                       KTCH2000
059300******************************************************************KTCH2000
059400*    235-EVICT-AND-PLACE-ON-SHELF - DISCARD THE CHOSEN SHELF      *KTCH2000
059500*    SLOT, LOG THE DISCARD, THEN PLACE THE NEW ORDER THERE.       *KTCH2000
059600******************************************************************KTCH2000
059700 235-EVICT-AND-PLACE-ON-SHELF.                                     KTCH2000
059800     MOVE ORDER-ID (WS-BEST-SUB) TO LEDGER-ORDER-ID.               KTCH2000
059900     MOVE "DSCARD" TO LEDGER-ACTION.                               KTCH2000
060000     MOVE "SHELF " TO LEDGER-TARGET.                               KTCH2000
060100     MOVE "DISCARDED FOR CAPACITY - " TO WS-LEDGER-REASON.         KTCH2000
060200     MOVE ORDER-NAME (WS-BEST-SUB) TO WS-NAME-PARM.                KTCH2000
060300     PERFORM 600-WRITE-LEDGER-ENTRY.                               KTCH2000
060400     ADD 1 TO STAT-ORDERS-DISCARDED.                               KTCH2000
060500     MOVE ORDER-ID (WS-BEST-SUB) TO WS-ORDERID-PARM.               KTCH2000
060600     PERFORM 260-REMOVE-INDEX-ENTRY.                               KTCH2000
060700     MOVE "SHELF " TO ORDER-LOCATION OF CURRENT-ORDER-WORK-AREA.   KTCH2000
060800     MOVE CURRENT-ORDER-WORK-AREA                                  KTCH2000
060900         TO KITCHEN-ORDER-ENTRY (WS-BEST-SUB).                     KTCH2000
061000     SET SLOT-OCCUPIED (WS-BEST-SUB) TO TRUE.                      KTCH2000
061100     SET ORDER-PLACED-SWITCH TO TRUE.                              KTCH2000
061200     MOVE "SHELF " TO WS-AREA-PARM.                                KTCH2000
061300     MOVE WS-BEST-SUB TO WS-SLOT-PARM.                             KTCH2000
061400     PERFORM 240-ADD-INDEX-ENTRY.                                  KTCH2000
061500******************************************************************KTCH2000
061600*    240-ADD-INDEX-ENTRY - FIRST EMPTY INDEX ROW RECEIVES THE     *KTCH2000
061700*    NEW ORDER-ID/AREA/SLOT TRIPLE.  ENTRY: WS-AREA-PARM,          *KTCH2000
061800*    WS-SLOT-PARM, AND THE ORDER-ID OF CURRENT-ORDER-WORK-AREA.   *KTCH2000
061900******************************************************************KTCH2000
062000 240-ADD-INDEX-ENTRY.                                               KTCH2000
062020*    CLAIM THE FIRST EMPTY INDEX ROW FOR THE ORDER-ID/AREA/SLOT        KTCH2000
062040*    TRIPLE PASSED IN WS-AREA-PARM/WS-SLOT-PARM.  24 ROWS COVER THE    KTCH2000
062060*    24-SLOT WORST CASE (6 COOLER + 6 HEATER + 12 SHELF CANNOT ALL BE  KTCH2000
062080*    OCCUPIED AT ONCE) WITH ROOM TO SPARE.                             KTCH2000
062100     SET SLOT-FOUND-SWITCH TO FALSE.                               KTCH2000
062200     PERFORM 817-TEST-INDEX-ROW-FOR-ADD                            KTCH2000
062210         VARYING WS-INDEX-SUB FROM 1 BY 1                          KTCH2000
062300             UNTIL WS-INDEX-SUB > WS-INDEX-CAPACITY                 KTCH2000
062400                OR SLOT-WAS-FOUND.                                 KTCH2000
063400******************************************************************KTCH2000
063500*    250-UPDATE-INDEX-LOCATION - A MOVE CHANGES THE AREA/SLOT     *KTCH2000
063600*    AN EXISTING INDEX ENTRY POINTS AT.  ENTRY: WS-AREA-PARM,     *KTCH2000
063700*    WS-SLOT-PARM, WS-ORDERID-PARM.                                *KTCH2000
063800******************************************************************KTCH2000
063900 250-UPDATE-INDEX-LOCATION.                                         KTCH2000
063933*    SEARCH THE INDEX FOR THE ROW THAT NAMES WS-ORDERID-PARM AND       KTCH2000
063966*    REPOINT IT AT THE NEW AREA/SLOT THE ORDER JUST MOVED TO.          KTCH2000
064000     SET ORDER-FOUND-SWITCH TO FALSE.                              KTCH2000
064100     PERFORM 818-TEST-INDEX-ROW-FOR-UPDATE                         KTCH2000
064110         VARYING WS-INDEX-SUB FROM 1 BY 1                          KTCH2000
064200             UNTIL WS-INDEX-SUB > WS-INDEX-CAPACITY                 KTCH2000
064300                OR ORDER-WAS-FOUND.                                 KTCH2000
065100******************************************************************KTCH2000
065200*    260-REMOVE-INDEX-ENTRY - RELEASE THE INDEX ROW FOR AN        *KTCH2000
065300*    ORDER-ID THAT HAS LEFT STORAGE (DISCARD OR PICKUP).          *KTCH2000
065400*    ENTRY: WS-ORDERID-PARM.                                       *KTCH2000
065500******************************************************************KTCH2000
065600 260-REMOVE-INDEX-ENTRY.                                           KTCH2000
065633*    SEARCH THE INDEX FOR THE ROW THAT NAMES WS-ORDERID-PARM AND       KTCH2000
065666*    MARK IT EMPTY - THE ORDER HAS LEFT RESIDENT STORAGE ENTIRELY.     KTCH2000
065700     SET ORDER-FOUND-SWITCH TO FALSE.                              KTCH2000
065800     PERFORM 819-TEST-INDEX-ROW-FOR-REMOVE                        KTCH2000
065810         VARYING WS-INDEX-SUB FROM 1 BY 1                         KTCH2000
065900             UNTIL WS-INDEX-SUB > WS-INDEX-CAPACITY                 KTCH2000
066000                OR ORDER-WAS-FOUND.                                 KTCH2000
066700******************************************************************KTCH2000
066800*    300-CHOOSE-DISCARD-CANDIDATE - BUSINESS RULE 4.  SCANS THE   *KTCH2000
066900*    SHELF, SCORES EVERY OCCUPIED SLOT, KEEPS THE HIGHEST (FIRST  *KTCH2000
067000*    OCCURRENCE WINS TIES, PER THE STRICT > COMPARE).             *KTCH2000
067100******************************************************************KTCH2000
067200 300-CHOOSE-DISCARD-CANDIDATE.                                     KTCH2000
067233*    WS-BEST-SUB COMES BACK ZERO IF THE SHELF HAS NOTHING OCCUPIED -   KTCH2000
067266*    230 CHECKS FOR THAT BEFORE EVICTING ANYTHING.                     KTCH2000
067300     MOVE ZERO TO WS-BEST-SUB.                                     KTCH2000
067400     MOVE ZERO TO WS-BEST-DISCARD-SCORE.                           KTCH2000
067500     PERFORM 820-TEST-SHELF-SLOT-FOR-DISCARD                      KTCH2000
067510         VARYING WS-SHELF-SUB FROM 1 BY 1                          KTCH2000
067600             UNTIL WS-SHELF-SUB > WS-SHELF-CAPACITY.               KTCH2000
068600******************************************************************KTCH2000
068700*    310-COMPUTE-DISCARD-SCORE - SCORE THE SHELF SLOT AT           KTCH2000
068800*    WS-SHELF-SUB.  RESULT LEFT IN WS-DISCARD-SCORE.  USES        *KTCH2000
068900*    325/320 WITH THE SUBSCRIPT ALREADY POINTING AT THE SLOT.     *KTCH2000
069000******************************************************************KTCH2000
069100 310-COMPUTE-DISCARD-SCORE.                                        KTCH2000
069200     MOVE ZERO TO WS-DISCARD-SCORE.                                KTCH2000
069300     COMPUTE WS-ELAPSED-SECONDS =                                  KTCH2000
069400         WS-CURRENT-TIME - ORDER-STORED-AT (WS-SHELF-SUB).         KTCH2000
069500     PERFORM 325-TEMPERATURE-MISMATCH-CHECK.                       KTCH2000
069600     PERFORM 320-FRESHNESS-CHECK.                                  KTCH2000
069700     IF NOT ORDER-IS-FRESH                                         KTCH2000
069800         ADD 1000 TO WS-DISCARD-SCORE                              KTCH2000
069900     END-IF.                                                       KTCH2000
070000     IF TEMPERATURE-IS-MISMATCHED                                  KTCH2000
070100         ADD 500 TO WS-DISCARD-SCORE                               KTCH2000
070200     END-IF.                                                       KTCH2000
070300     IF ORDER-FRESHNESS (WS-SHELF-SUB) > ZERO                      KTCH2000
070400         IF TEMPERATURE-IS-MISMATCHED                              KTCH2000
070500             COMPUTE WS-SCALED-RATIO =                             KTCH2000
070600                 (WS-ELAPSED-SECONDS * 2 * 100)                    KTCH2000
070700                     / ORDER-FRESHNESS (WS-SHELF-SUB)              KTCH2000
070800         ELSE                                                      KTCH2000
070900             COMPUTE WS-SCALED-RATIO =                             KTCH2000
071000                 (WS-ELAPSED-SECONDS * 100)                        KTCH2000
071100                     / ORDER-FRESHNESS (WS-SHELF-SUB)              KTCH2000
071200         END-IF                                                    KTCH2000
071300         ADD WS-SCALED-RATIO TO WS-DISCARD-SCORE                   KTCH2000
071400     END-IF.                                                       KTCH2000
071500******************************************************************KTCH2000
071600*    320-FRESHNESS-CHECK - BUSINESS RULE 3.  ENTRY: WS-SHELF-SUB,  KTCH2000
071700*    ORDER-STORED-AT/ORDER-FRESHNESS (WS-SHELF-SUB), WS-ELAPSED-  *KTCH2000
071800*    SECONDS, AND TEMPERATURE-IS-MISMATCHED (SET BY 325 FIRST).   *KTCH2000
071900*    400 AND 500 REPOINT WS-SHELF-SUB AT THEIR OWN SLOT, BORROW   *KTCH2000
072000*    THE SHELF-SLOT ROW AS SCRATCH, AND RUN 325/320 THE SAME WAY. *KTCH2000
072100******************************************************************KTCH2000
072200 320-FRESHNESS-CHECK.                                              KTCH2000
072300     SET ORDER-FRESH-SWITCH TO TRUE.                               KTCH2000
072400     IF TEMPERATURE-IS-MISMATCHED                                  KTCH2000
072500         COMPUTE WS-HALF-FRESHNESS =                               KTCH2000
072600             ORDER-FRESHNESS (WS-SHELF-SUB) / 2                    KTCH2000
072700         IF WS-ELAPSED-SECONDS NOT < WS-HALF-FRESHNESS             KTCH2000
072800             SET ORDER-FRESH-SWITCH TO FALSE                       KTCH2000
072900         END-IF                                                    KTCH2000
073000     ELSE                                                          KTCH2000
073100         IF WS-ELAPSED-SECONDS NOT <                              KTCH2000
073150             ORDER-FRESHNESS (WS-SHELF-SUB)                        KTCH2000
073300             SET ORDER-FRESH-SWITCH TO FALSE                       KTCH2000
073400         END-IF                                                    KTCH2000
073500     END-IF.                                                       KTCH2000
073600******************************************************************KTCH2000
073700*    325-TEMPERATURE-MISMATCH-CHECK - BUSINESS RULE 2.  ENTRY:     KTCH2000
073800*    WS-SHELF-SUB POINTS AT THE SLOT TO TEST (AFTER A MOVE OF     *KTCH2000
073900*    THE OCCUPANT ROW INTO SHELF-SLOT (WS-SHELF-SUB) WHEN THE     *KTCH2000
074000*    ORDER IS ACTUALLY RESIDENT ELSEWHERE - SEE 421/422/510/511). *KTCH2000
074100******************************************************************KTCH2000
074200 325-TEMPERATURE-MISMATCH-CHECK.                                   KTCH2000
074300     MOVE "SHELF " TO WS-IDEAL-LOCATION.                           KTCH2000
074400     IF COLD-ORDER (WS-SHELF-SUB)                                  KTCH2000
074500         MOVE "COOLER" TO WS-IDEAL-LOCATION                        KTCH2000
074600     END-IF.                                                       KTCH2000
074700     IF HOT-ORDER (WS-SHELF-SUB)                                   KTCH2000
074800         MOVE "HEATER" TO WS-IDEAL-LOCATION                        KTCH2000
074900     END-IF.                                                       KTCH2000
075000     IF WS-IDEAL-LOCATION = ORDER-LOCATION (WS-SHELF-SUB)           KTCH2000
075100         SET TEMPERATURE-IS-MISMATCHED TO FALSE                    KTCH2000
075200     ELSE                                                          KTCH2000
075300         SET TEMPERATURE-IS-MISMATCHED TO TRUE                     KTCH2000
075400     END-IF.                                                       KTCH2000
075500******************************************************************KTCH2000
075600*    400-PICKUP-ORDER - BUSINESS RULE 7.  ENTRY: OT-ORDER-ID,      *KTCH2000
075700*    WS-CURRENT-TIME.                                              KTCH2000
075800******************************************************************KTCH2000
075900 400-PICKUP-ORDER.                                                 KTCH2000
075920*    AN ORDER-ID NOT IN THE INDEX IS SILENTLY IGNORED HERE - THE    KTCH2000
075940*    TRANSACTION EDIT IN 130 DOES NOT KNOW WHAT IS RESIDENT, SO     KTCH2000
075960*    A PICKUP FOR AN ORDER ALREADY PICKED UP OR NEVER PLACED        KTCH2000
075980*    CANNOT BE CAUGHT UNTIL WE LOOK IT UP HERE.                     KTCH2000
076000     PERFORM 410-FIND-ORDER-IN-INDEX.                              KTCH2000
076100     IF ORDER-WAS-FOUND                                            KTCH2000
076200         PERFORM 420-TEST-AND-REMOVE-FOUND-ORDER                   KTCH2000
076300     END-IF.                                                       KTCH2000
076400******************************************************************KTCH2000
076500*    410-FIND-ORDER-IN-INDEX - LOOK UP OT-ORDER-ID.  RESULT LEFT   *KTCH2000
076600*    IN WS-INDEX-SUB WHEN FOUND.                                   *KTCH2000
076700******************************************************************KTCH2000
076800 410-FIND-ORDER-IN-INDEX.                                          KTCH2000
076825*    WS-INDEX-SUB COMES BACK POINTING AT THE MATCHING ROW WHEN        KTCH2000
076850*    ORDER-WAS-FOUND IS TRUE - 420 READS IT TO LEARN WHICH AREA       KTCH2000
076875*    CURRENTLY HOLDS THE ORDER.                                       KTCH2000
076900     SET ORDER-FOUND-SWITCH TO FALSE.                              KTCH2000
077000     PERFORM 821-TEST-INDEX-ROW-FOR-FIND                          KTCH2000
077010         VARYING WS-INDEX-SUB FROM 1 BY 1                         KTCH2000
077100             UNTIL WS-INDEX-SUB > WS-INDEX-CAPACITY                 KTCH2000
077200                OR ORDER-WAS-FOUND.                                 KTCH2000
077800******************************************************************KTCH2000
077900*    420-TEST-AND-REMOVE-FOUND-ORDER - DISPATCH TO THE AREA THE   *KTCH2000
078000*    INDEX SAYS THE ORDER IS RESIDENT IN.                          *KTCH2000
078100******************************************************************KTCH2000
078200 420-TEST-AND-REMOVE-FOUND-ORDER.                                  KTCH2000
078300     EVALUATE TRUE                                                 KTCH2000
078400         WHEN INDEX-AREA-IS-COOLER (WS-INDEX-SUB)                  KTCH2000
078450             MOVE INDEX-SLOT-NUMBER (WS-INDEX-SUB)                 KTCH2000
078500                 TO WS-COOLER-SUB                                 KTCH2000
078700             PERFORM 421-TEST-AND-REMOVE-COOLER-SLOT               KTCH2000
078800         WHEN INDEX-AREA-IS-HEATER (WS-INDEX-SUB)                  KTCH2000
078850             MOVE INDEX-SLOT-NUMBER (WS-INDEX-SUB)                 KTCH2000
078900                 TO WS-HEATER-SUB                                 KTCH2000
079100             PERFORM 422-TEST-AND-REMOVE-HEATER-SLOT               KTCH2000
079200         WHEN INDEX-AREA-IS-SHELF (WS-INDEX-SUB)                   KTCH2000
079300             MOVE INDEX-SLOT-NUMBER (WS-INDEX-SUB) TO WS-SHELF-SUBKTCH2000
079400             PERFORM 423-TEST-AND-REMOVE-SHELF-SLOT                KTCH2000
079500     END-EVALUATE.                                                 KTCH2000
079600     MOVE OT-ORDER-ID TO WS-ORDERID-PARM.                          KTCH2000
079700     PERFORM 260-REMOVE-INDEX-ENTRY.                               KTCH2000
079800******************************************************************KTCH2000
079900*    421/422/423 - PER-AREA PICKUP LOGIC.  EACH BORROWS            *KTCH2000
080000*    SHELF-SLOT (WS-SHELF-SUB) AS A SCRATCH COPY OF THE OCCUPANT  *KTCH2000
080100*    ROW SO 325/320 CAN RUN AGAINST IT UNCHANGED - SAFE HERE       *KTCH2000
080200*    BECAUSE PICKUP NEVER RUNS WHILE A PLACE/CLEANUP STEP HAS     *KTCH2000
080300*    WS-SHELF-SUB IN USE.                                          *KTCH2000
080400******************************************************************KTCH2000
080500 421-TEST-AND-REMOVE-COOLER-SLOT.                                  KTCH2000
080600     MOVE WS-COOLER-SUB TO WS-SHELF-SUB.                           KTCH2000
080700     MOVE COOLER-SLOT (WS-COOLER-SUB) TO SHELF-SLOT (WS-SHELF-SUB).KTCH2000
080800     PERFORM 325-TEMPERATURE-MISMATCH-CHECK.                       KTCH2000
080900     COMPUTE WS-ELAPSED-SECONDS =                                  KTCH2000
081000         WS-CURRENT-TIME - ORDER-STORED-AT (WS-SHELF-SUB).         KTCH2000
081100     PERFORM 320-FRESHNESS-CHECK.                                  KTCH2000
081200     MOVE ORDER-ID (WS-SHELF-SUB) TO LEDGER-ORDER-ID.              KTCH2000
081300     MOVE "COOLER" TO LEDGER-TARGET.                               KTCH2000
081400     IF ORDER-IS-FRESH                                             KTCH2000
081500         MOVE "PICKUP" TO LEDGER-ACTION                           KTCH2000
081600         MOVE "PICKUP  " TO WS-LEDGER-REASON                       KTCH2000
081700         ADD 1 TO STAT-ORDERS-PICKED-UP                            KTCH2000
081800     ELSE                                                          KTCH2000
081900         MOVE "DSCARD" TO LEDGER-ACTION                           KTCH2000
082000         MOVE "EXPIRED AT PICKUP - " TO WS-LEDGER-REASON            KTCH2000
082100         ADD 1 TO STAT-ORDERS-DISCARDED                            KTCH2000
082200     END-IF.                                                       KTCH2000
082300     MOVE ORDER-NAME (WS-SHELF-SUB) TO WS-NAME-PARM.               KTCH2000
082400     PERFORM 600-WRITE-LEDGER-ENTRY.                               KTCH2000
082500     SET SLOT-EMPTY (WS-COOLER-SUB) TO TRUE.                       KTCH2000
082600 422-TEST-AND-REMOVE-HEATER-SLOT.                                  KTCH2000
082700     MOVE WS-HEATER-SUB TO WS-SHELF-SUB.                           KTCH2000
082800     MOVE HEATER-SLOT (WS-HEATER-SUB) TO SHELF-SLOT (WS-SHELF-SUB).KTCH2000
082900     PERFORM 325-TEMPERATURE-MISMATCH-CHECK.                       KTCH2000
083000     COMPUTE WS-ELAPSED-SECONDS =                                  KTCH2000
083100         WS-CURRENT-TIME - ORDER-STORED-AT (WS-SHELF-SUB).         KTCH2000
083200     PERFORM 320-FRESHNESS-CHECK.                                  KTCH2000
083300     MOVE ORDER-ID (WS-SHELF-SUB) TO LEDGER-ORDER-ID.              KTCH2000
083400     MOVE "HEATER" TO LEDGER-TARGET.                               KTCH2000
083500     IF ORDER-IS-FRESH                                             KTCH2000
083600         MOVE "PICKUP" TO LEDGER-ACTION                           KTCH2000
083700         MOVE "PICKUP  " TO WS-LEDGER-REASON                       KTCH2000
083800         ADD 1 TO STAT-ORDERS-PICKED-UP                            KTCH2000
083900     ELSE                                                          KTCH2000
084000         MOVE "DSCARD" TO LEDGER-ACTION                           KTCH2000
084100         MOVE "EXPIRED AT PICKUP - " TO WS-LEDGER-REASON            KTCH2000
084200         ADD 1 TO STAT-ORDERS-DISCARDED                            KTCH2000
084300     END-IF.                                                       KTCH2000
084400     MOVE ORDER-NAME (WS-SHELF-SUB) TO WS-NAME-PARM.               KTCH2000
084500     PERFORM 600-WRITE-LEDGER-ENTRY.                               KTCH2000
084600     SET SLOT-EMPTY (WS-HEATER-SUB) TO TRUE.                       KTCH2000
084700 423-TEST-AND-REMOVE-SHELF-SLOT.                                   KTCH2000
084800     PERFORM 325-TEMPERATURE-MISMATCH-CHECK.                       KTCH2000
084900     COMPUTE WS-ELAPSED-SECONDS =                                  KTCH2000
085000         WS-CURRENT-TIME - ORDER-STORED-AT (WS-SHELF-SUB).         KTCH2000
085100     PERFORM 320-FRESHNESS-CHECK.                                  KTCH2000
085200     MOVE ORDER-ID (WS-SHELF-SUB) TO LEDGER-ORDER-ID.              KTCH2000
085300     MOVE "SHELF " TO LEDGER-TARGET.                               KTCH2000
085400     IF ORDER-IS-FRESH                                             KTCH2000
085500         MOVE "PICKUP" TO LEDGER-ACTION                           KTCH2000
085600         MOVE "PICKUP  " TO WS-LEDGER-REASON                       KTCH2000
085700         ADD 1 TO STAT-ORDERS-PICKED-UP                            KTCH2000
085800     ELSE                                                          KTCH2000
085900         MOVE "DSCARD" TO LEDGER-ACTION                           KTCH2000
086000         MOVE "EXPIRED AT PICKUP - " TO WS-LEDGER-REASON            KTCH2000
086100         ADD 1 TO STAT-ORDERS-DISCARDED                            KTCH2000
086200     END-IF.                                                       KTCH2000
086300     MOVE ORDER-NAME (WS-SHELF-SUB) TO WS-NAME-PARM.               KTCH2000
086400     PERFORM 600-WRITE-LEDGER-ENTRY.                               KTCH2000
086500     SET SLOT-EMPTY (WS-SHELF-SUB) TO TRUE.                        KTCH2000
086600******************************************************************KTCH2000
086700*    500-CLEANUP-EXPIRED-ORDERS - BUSINESS RULE 8.  COOLER, THEN   KTCH2000
086800*    HEATER, THEN SHELF, ALWAYS IN THAT ORDER.                     KTCH2000
086900******************************************************************KTCH2000
087000 500-CLEANUP-EXPIRED-ORDERS.                                       KTCH2000
087100     PERFORM 510-CLEANUP-COOLER-AREA.                              KTCH2000
087200     PERFORM 511-CLEANUP-HEATER-AREA.                              KTCH2000
087300     PERFORM 512-CLEANUP-SHELF-AREA.                               KTCH2000
087400******************************************************************KTCH2000
087500*    510/511/512 - ONE SCAN PER STORAGE AREA.  AN OCCUPIED SLOT     KTCH2000
087600*    THAT FAILS FRESHNESS-CHECK IS DISCARDED AND FREED.            *KTCH2000
087700******************************************************************KTCH2000
087800 510-CLEANUP-COOLER-AREA.                                          KTCH2000
087825*    EVERY OCCUPIED COOLER SLOT IS RUN PAST 320-FRESHNESS-CHECK.       KTCH2000
087850*    ONE THAT HAS GONE STALE IS LOGGED AS A DISCARD AND THE SLOT       KTCH2000
087875*    AND ITS INDEX ROW ARE BOTH FREED.                                 KTCH2000
087900     PERFORM 822-TEST-COOLER-SLOT-FOR-CLEANUP                     KTCH2000
087910         VARYING WS-COOLER-SUB FROM 1 BY 1                        KTCH2000
088000             UNTIL WS-COOLER-SUB > WS-COOLER-CAPACITY.             KTCH2000
090300 511-CLEANUP-HEATER-AREA.                                          KTCH2000
090350*    MIRROR OF 510 AGAINST THE HEATER TABLE.                           KTCH2000
090400     PERFORM 823-TEST-HEATER-SLOT-FOR-CLEANUP                     KTCH2000
090410         VARYING WS-HEATER-SUB FROM 1 BY 1                        KTCH2000
090500             UNTIL WS-HEATER-SUB > WS-HEATER-CAPACITY.             KTCH2000
092800 512-CLEANUP-SHELF-AREA.                                           KTCH2000
092833*    MIRROR OF 510 AGAINST THE SHELF TABLE - RUNS LAST SO A SHELF      KTCH2000
092866*    SLOT FREED HERE IS NOT RE-USED BY THIS SAME CLEANUP PASS.         KTCH2000
092900     PERFORM 824-TEST-SHELF-SLOT-FOR-CLEANUP                      KTCH2000
092910         VARYING WS-SHELF-SUB FROM 1 BY 1                         KTCH2000
093000             UNTIL WS-SHELF-SUB > WS-SHELF-CAPACITY.               KTCH2000
095000******************************************************************KTCH2000
095100*    600-WRITE-LEDGER-ENTRY - APPEND ONE LEDGER-RECORD LINE.       KTCH2000
095200*    ENTRY: LEDGER-ORDER-ID/LEDGER-ACTION/LEDGER-TARGET ALREADY    KTCH2000
095300*    MOVED BY THE CALLING PARAGRAPH, WS-LEDGER-REASON/WS-NAME-     KTCH2000
095400*    PARM CARRY THE FREE-TEXT PIECES OF LEDGER-DETAILS.            *KTCH2000
095500******************************************************************KTCH2000
095600 600-WRITE-LEDGER-ENTRY.                                           KTCH2000
095700     MOVE WS-CURRENT-TIME TO LEDGER-TIMESTAMP.                     KTCH2000
095800     STRING WS-LEDGER-REASON DELIMITED BY SIZE                     KTCH2000
095900            WS-NAME-PARM     DELIMITED BY SIZE                     KTCH2000
096000         INTO LEDGER-DETAILS.                                      KTCH2000
096100     WRITE LEDGER-OUT-RECORD FROM LEDGER-RECORD.                   KTCH2000
096200     IF NOT LEDGROUT-SUCCESSFUL                                    KTCH2000
096300         DISPLAY "KTCH2000 - LEDGROUT WRITE ERROR - STATUS "        KTCH2000
096400             LEDGROUT-FILE-STATUS                                  KTCH2000
096500     END-IF.                                                        KTCH2000
096600******************************************************************KTCH2000
096700*    700-PRODUCE-REPORTS - STORAGE-STATUS AND STATISTICS, AT       *KTCH2000
096800*    END OF RUN.  UPSI-0 LETS AN OPERATOR SUPPRESS THE STORAGE-    *KTCH2000
096900*    STATUS REPORT ON A RERUN WHERE ONLY THE LEDGER IS NEEDED.      *KTCH2000
097000******************************************************************KTCH2000
097100 700-PRODUCE-REPORTS.                                              KTCH2000
097200     IF NOT SUPPRESS-STATUS-REPORT                                 KTCH2000
097300         PERFORM 710-PRINT-STORAGE-STATUS                          KTCH2000
097400     END-IF.                                                       KTCH2000
097500     PERFORM 720-PRINT-STATISTICS-REPORT.                          KTCH2000
097600******************************************************************KTCH2000
097700*    710/711/712 - STORAGE-STATUS REPORT.  ENTRY TO 711: WS-AREA-  KTCH2000
097800*    PARM NAMES THE AREA ("COOLER"/"HEATER"/"SHELF ").             *KTCH2000
097900******************************************************************KTCH2000
098000 710-PRINT-STORAGE-STATUS.                                         KTCH2000
098100     WRITE STATUS-OUT-RECORD FROM RPT-HEADING-LINE-1.               KTCH2000
098200     WRITE STATUS-OUT-RECORD FROM RPT-BLANK-LINE.                   KTCH2000
098300     MOVE "COOLER " TO RPT-AREA-NAME.                               KTCH2000
098400     MOVE WS-COOLER-CAPACITY TO RPT-AREA-CAPACITY.                  KTCH2000
098500     MOVE "COOLER" TO WS-AREA-PARM.                                KTCH2000
098600     PERFORM 711-COUNT-OCCUPIED-SLOTS-FOR-AREA                      KTCH2000
098620         THRU 711-PRINT-AREA-DETAIL-LINES.                          KTCH2000
098700     MOVE "HEATER " TO RPT-AREA-NAME.                               KTCH2000
098800     MOVE WS-HEATER-CAPACITY TO RPT-AREA-CAPACITY.                  KTCH2000
098900     MOVE "HEATER" TO WS-AREA-PARM.                                KTCH2000
099000     PERFORM 711-COUNT-OCCUPIED-SLOTS-FOR-AREA                      KTCH2000
099020         THRU 711-PRINT-AREA-DETAIL-LINES.                          KTCH2000
099100     MOVE "SHELF  " TO RPT-AREA-NAME.                               KTCH2000
099200     MOVE WS-SHELF-CAPACITY TO RPT-AREA-CAPACITY.                   KTCH2000
099300     MOVE "SHELF " TO WS-AREA-PARM.                                KTCH2000
099400     PERFORM 711-COUNT-OCCUPIED-SLOTS-FOR-AREA                      KTCH2000
099420         THRU 711-PRINT-AREA-DETAIL-LINES.                          KTCH2000
099450******************************************************************KTCH2000
099460*    711 IS RUN AS A PERFORM...THRU RANGE RATHER THAN TWO SEPARATE *KTCH2000
099470*    PERFORMS - 711-COUNT-OCCUPIED-SLOTS-FOR-AREA ALWAYS FALLS      KTCH2000
099480*    STRAIGHT THROUGH INTO 711-PRINT-AREA-DETAIL-LINES, AND THE TWO *KTCH2000
099490*    BELONG TOGETHER AS ONE UNIT OF WORK FOR ONE STORAGE AREA.      *KTCH2000
099495******************************************************************KTCH2000
099500 711-COUNT-OCCUPIED-SLOTS-FOR-AREA.                                KTCH2000
099525*    FIRST PASS COUNTS THE OCCUPIED SLOTS FOR THE AREA-HEADING LINE;   KTCH2000
099550*    SECOND PASS BELOW PRINTS A DETAIL LINE FOR EACH OF THEM.  BOTH    KTCH2000
099575*    PASSES ARE DRIVEN OUT-OF-LINE - SEE THE 03/11/04 CHANGE LOG.      KTCH2000
099600     MOVE ZERO TO RPT-AREA-COUNT.                                   KTCH2000
099700     EVALUATE WS-AREA-PARM                                         KTCH2000
099800         WHEN "COOLER"                                             KTCH2000
099900             PERFORM 825-COUNT-ONE-COOLER-SLOT                     KTCH2000
099910                 VARYING WS-COOLER-SUB FROM 1 BY 1                 KTCH2000
100000                     UNTIL WS-COOLER-SUB > WS-COOLER-CAPACITY       KTCH2000
100500         WHEN "HEATER"                                             KTCH2000
100600             PERFORM 826-COUNT-ONE-HEATER-SLOT                     KTCH2000
100610                 VARYING WS-HEATER-SUB FROM 1 BY 1                 KTCH2000
100700                     UNTIL WS-HEATER-SUB > WS-HEATER-CAPACITY       KTCH2000
101200         WHEN "SHELF "                                             KTCH2000
101300             PERFORM 827-COUNT-ONE-SHELF-SLOT                      KTCH2000
101310                 VARYING WS-SHELF-SUB FROM 1 BY 1                  KTCH2000
101400                     UNTIL WS-SHELF-SUB > WS-SHELF-CAPACITY         KTCH2000
101900     END-EVALUATE.                                                 KTCH2000
101950 711-PRINT-AREA-DETAIL-LINES.                                      KTCH2000
102000     WRITE STATUS-OUT-RECORD FROM RPT-AREA-HEADING-LINE.            KTCH2000
102100     WRITE STATUS-OUT-RECORD FROM RPT-COLUMN-HEADING-LINE.          KTCH2000
102200     EVALUATE WS-AREA-PARM                                         KTCH2000
102300         WHEN "COOLER"                                             KTCH2000
102400             PERFORM 828-PRINT-ONE-COOLER-SLOT-IF-USED              KTCH2000
102410                 VARYING WS-COOLER-SUB FROM 1 BY 1                 KTCH2000
102500                     UNTIL WS-COOLER-SUB > WS-COOLER-CAPACITY       KTCH2000
103500         WHEN "HEATER"                                             KTCH2000
103600             PERFORM 829-PRINT-ONE-HEATER-SLOT-IF-USED              KTCH2000
103610                 VARYING WS-HEATER-SUB FROM 1 BY 1                 KTCH2000
103700                     UNTIL WS-HEATER-SUB > WS-HEATER-CAPACITY       KTCH2000
104700         WHEN "SHELF "                                             KTCH2000
104800             PERFORM 830-PRINT-ONE-SHELF-SLOT-IF-USED               KTCH2000
104810                 VARYING WS-SHELF-SUB FROM 1 BY 1                  KTCH2000
104900                     UNTIL WS-SHELF-SUB > WS-SHELF-CAPACITY         KTCH2000
105700     END-EVALUATE.                                                 KTCH2000
105800     WRITE STATUS-OUT-RECORD FROM RPT-BLANK-LINE.                   KTCH2000
105900******************************************************************KTCH2000
106000*    712-PRINT-ONE-OCCUPIED-SLOT - ENTRY: WS-ID-PARM/WS-NAME-PARM/ KTCH2000
106100*    WS-TEMP-PARM.                                                 KTCH2000
106200******************************************************************KTCH2000
106300 712-PRINT-ONE-OCCUPIED-SLOT.                                      KTCH2000
106400     MOVE WS-ID-PARM TO RPT-DTL-ORDER-ID.                          KTCH2000
106500     MOVE WS-NAME-PARM TO RPT-DTL-ORDER-NAME.                      KTCH2000
106600     MOVE WS-TEMP-PARM TO RPT-DTL-ORDER-TEMP.                      KTCH2000
106700     WRITE STATUS-OUT-RECORD FROM RPT-DETAIL-LINE.                  KTCH2000
106800     IF NOT STATOUT-SUCCESSFUL                                     KTCH2000
106900         DISPLAY "KTCH2000 - STATOUT WRITE ERROR - STATUS "         KTCH2000
107000             STATOUT-FILE-STATUS                                   KTCH2000
107100     END-IF.                                                        KTCH2000
107200******************************************************************KTCH2000
107300*    720-PRINT-STATISTICS-REPORT - FOUR RUNNING COUNTERS.           KTCH2000
107400******************************************************************KTCH2000
107500 720-PRINT-STATISTICS-REPORT.                                      KTCH2000
107600     MOVE "ORDERS PLACED:      " TO RPT-STAT-LABEL.                KTCH2000
107700     MOVE STAT-ORDERS-PLACED TO RPT-STAT-VALUE.                    KTCH2000
107800     WRITE STATUS-OUT-RECORD FROM RPT-STAT-LABEL-LINE.              KTCH2000
107900     MOVE "ORDERS PICKED UP:   " TO RPT-STAT-LABEL.                 KTCH2000
108000     MOVE STAT-ORDERS-PICKED-UP TO RPT-STAT-VALUE.                 KTCH2000
108100     WRITE STATUS-OUT-RECORD FROM RPT-STAT-LABEL-LINE.              KTCH2000
108200     MOVE "ORDERS DISCARDED:   " TO RPT-STAT-LABEL.                 KTCH2000
108300     MOVE STAT-ORDERS-DISCARDED TO RPT-STAT-VALUE.                 KTCH2000
108400     WRITE STATUS-OUT-RECORD FROM RPT-STAT-LABEL-LINE.              KTCH2000
108500     MOVE "ORDERS MOVED:       " TO RPT-STAT-LABEL.                 KTCH2000
108600     MOVE STAT-ORDERS-MOVED TO RPT-STAT-VALUE.                     KTCH2000
108700     WRITE STATUS-OUT-RECORD FROM RPT-STAT-LABEL-LINE.              KTCH2000
108710******************************************************************KTCH2000
108720*    810 THROUGH 830 - OUT-OF-LINE LOOP BODIES FOR THE TABLE      KTCH2000
108730*    SCANS ABOVE.  ADDED 03/11/04 (RBW) WHEN THE SHOP MOVED OFF   KTCH2000
108740*    THE OLD COMPILER AND THE IN-LINE PERFORM/END-PERFORM FORM    KTCH2000
108750*    STOPPED BEING PORTABLE TO THE NEW ONE - SEE THE CHANGE LOG.  KTCH2000
108760*    EACH ONE IS THE BODY OF A SINGLE PERFORM ... VARYING ABOVE - KTCH2000
108770*    THE PARAGRAPH BOUNDARY IS THE LOOP SCOPE, SO NO END-PERFORM  KTCH2000
108780*    IS NEEDED.  KEPT TOGETHER HERE, APPENDED IN CALLING ORDER,   KTCH2000
108790*    RATHER THAN THREADED BACK AMONG 200-600 SO AS NOT TO DISTURB KTCH2000
108800*    THE EXISTING SEQUENCE NUMBERS THERE.                         KTCH2000
108810******************************************************************KTCH2000
108820 810-TEST-COOLER-SLOT-FOR-PLACE.                                  KTCH2000
108830        IF SLOT-EMPTY (WS-COOLER-SUB)                             KTCH2000
108840            MOVE "COOLER" TO ORDER-LOCATION OF                    KTCH2000
108850                CURRENT-ORDER-WORK-AREA                           KTCH2000
108860            MOVE CURRENT-ORDER-WORK-AREA                          KTCH2000
108870                TO KITCHEN-ORDER-ENTRY (WS-COOLER-SUB)            KTCH2000
108880            SET SLOT-OCCUPIED (WS-COOLER-SUB) TO TRUE             KTCH2000
108890            SET SLOT-WAS-FOUND TO TRUE                            KTCH2000
108900            SET ORDER-PLACED-SWITCH TO TRUE                       KTCH2000
108910            MOVE "COOLER" TO WS-AREA-PARM                         KTCH2000
108920            MOVE WS-COOLER-SUB TO WS-SLOT-PARM                    KTCH2000
108930            PERFORM 240-ADD-INDEX-ENTRY                           KTCH2000
108940        END-IF.                                                   KTCH2000
108950*    MIRROR OF 810 AGAINST THE HEATER TABLE.                      KTCH2000
108960 811-TEST-HEATER-SLOT-FOR-PLACE.                                  KTCH2000
108970        IF SLOT-EMPTY (WS-HEATER-SUB)                             KTCH2000
108980            MOVE "HEATER" TO ORDER-LOCATION OF                    KTCH2000
108990                CURRENT-ORDER-WORK-AREA                           KTCH2000
109000            MOVE CURRENT-ORDER-WORK-AREA                          KTCH2000
109010                TO KITCHEN-ORDER-ENTRY (WS-HEATER-SUB)            KTCH2000
109020            SET SLOT-OCCUPIED (WS-HEATER-SUB) TO TRUE             KTCH2000
109030            SET SLOT-WAS-FOUND TO TRUE                            KTCH2000
109040            SET ORDER-PLACED-SWITCH TO TRUE                       KTCH2000
109050            MOVE "HEATER" TO WS-AREA-PARM                         KTCH2000
109060            MOVE WS-HEATER-SUB TO WS-SLOT-PARM                    KTCH2000
109070            PERFORM 240-ADD-INDEX-ENTRY                           KTCH2000
109080        END-IF.                                                   KTCH2000
109090*    MIRROR OF 810 AGAINST THE SHELF TABLE.                       KTCH2000
109100 812-TEST-SHELF-SLOT-FOR-PLACE.                                   KTCH2000
109110        IF SLOT-EMPTY (WS-SHELF-SUB)                              KTCH2000
109120            MOVE "SHELF " TO ORDER-LOCATION OF                    KTCH2000
109130                CURRENT-ORDER-WORK-AREA                           KTCH2000
109140            MOVE CURRENT-ORDER-WORK-AREA                          KTCH2000
109150                TO KITCHEN-ORDER-ENTRY (WS-SHELF-SUB)             KTCH2000
109160            SET SLOT-OCCUPIED (WS-SHELF-SUB) TO TRUE              KTCH2000
109170            SET SLOT-WAS-FOUND TO TRUE                            KTCH2000
109180            SET ORDER-PLACED-SWITCH TO TRUE                       KTCH2000
109190            MOVE "SHELF " TO WS-AREA-PARM                         KTCH2000
109200            MOVE WS-SHELF-SUB TO WS-SLOT-PARM                     KTCH2000
109210            PERFORM 240-ADD-INDEX-ENTRY                           KTCH2000
109220        END-IF.                                                   KTCH2000
109230*    BODY FOR 221 - IS THE SHELF SLOT AT WS-SHELF-SUB A COLD ORDERKTCH2000
109240*    THAT NEEDS TO MOVE TO THE COOLER?                            KTCH2000
109250 813-TEST-SHELF-SLOT-FOR-COLD-CANDIDATE.                          KTCH2000
109260        IF SLOT-OCCUPIED (WS-SHELF-SUB)                           KTCH2000
109270          AND COLD-ORDER (WS-SHELF-SUB)                           KTCH2000
109280            SET RELOCATE-FOUND-SWITCH TO TRUE                     KTCH2000
109290            MOVE WS-SHELF-SUB TO WS-FOUND-SUB                     KTCH2000
109300        END-IF.                                                   KTCH2000
109310*    BODY FOR 221 - SLIDE SHELF ORDER WS-FOUND-SUB INTO THE FIRST KTCH2000
109320*    OPEN COOLER SLOT AND UPDATE THE INDEX TO MATCH.              KTCH2000
109330 814-TEST-COOLER-SLOT-FOR-RELOCATE.                               KTCH2000
109332*    IF THE COOLER SLOT AT WS-COOLER-SUB IS OPEN, SLIDE THE SHELF KTCH2000
109334*    ROW SAVED IN WS-FOUND-SUB INTO IT, STAMP A NEW STORED-AT TIMEKTCH2000
109336*    LOG THE MOVE, AND REPOINT THE INDEX - OTHERWISE LEAVE THE SLOKTCH2000
109338*    ALONE AND LET THE PERFORM VARYING ADVANCE TO THE NEXT ONE.   KTCH2000
109340        IF SLOT-EMPTY (WS-COOLER-SUB)                             KTCH2000
109350            MOVE KITCHEN-ORDER-ENTRY (WS-FOUND-SUB)               KTCH2000
109360                TO KITCHEN-ORDER-ENTRY (WS-COOLER-SUB)            KTCH2000
109370            MOVE "COOLER" TO ORDER-LOCATION (WS-COOLER-SUB)       KTCH2000
109380            MOVE WS-CURRENT-TIME                                  KTCH2000
109390                TO ORDER-STORED-AT (WS-COOLER-SUB)                KTCH2000
109400            SET SLOT-OCCUPIED (WS-COOLER-SUB) TO TRUE             KTCH2000
109410            SET SLOT-EMPTY (WS-FOUND-SUB) TO TRUE                 KTCH2000
109420            SET SLOT-WAS-FOUND TO TRUE                            KTCH2000
109430            ADD 1 TO STAT-ORDERS-MOVED                            KTCH2000
109440            MOVE ORDER-ID (WS-COOLER-SUB) TO LEDGER-ORDER-ID      KTCH2000
109450            MOVE "MOVE  " TO LEDGER-ACTION                        KTCH2000
109460            MOVE "COOLER" TO LEDGER-TARGET                        KTCH2000
109470            MOVE "RELOCATED FROM SHELF - " TO WS-LEDGER-REASON    KTCH2000
109480            MOVE ORDER-NAME (WS-COOLER-SUB) TO WS-NAME-PARM       KTCH2000
109490            PERFORM 600-WRITE-LEDGER-ENTRY                        KTCH2000
109500            MOVE "COOLER" TO WS-AREA-PARM                         KTCH2000
109510            MOVE WS-COOLER-SUB TO WS-SLOT-PARM                    KTCH2000
109520            MOVE LEDGER-ORDER-ID TO WS-ORDERID-PARM               KTCH2000
109530            PERFORM 250-UPDATE-INDEX-LOCATION                     KTCH2000
109540        END-IF.                                                   KTCH2000
109550*    MIRROR OF 813 - HOT ORDER CANDIDATE FOR THE HEATER.          KTCH2000
109560 815-TEST-SHELF-SLOT-FOR-HOT-CANDIDATE.                           KTCH2000
109570        IF SLOT-OCCUPIED (WS-SHELF-SUB)                           KTCH2000
109580          AND HOT-ORDER (WS-SHELF-SUB)                            KTCH2000
109590            SET RELOCATE-FOUND-SWITCH TO TRUE                     KTCH2000
109600            MOVE WS-SHELF-SUB TO WS-FOUND-SUB                     KTCH2000
109610        END-IF.                                                   KTCH2000
109620*    MIRROR OF 814 AGAINST THE HEATER TABLE.                      KTCH2000
109630 816-TEST-HEATER-SLOT-FOR-RELOCATE.                               KTCH2000
109635*    MIRROR OF 814 - SAME FIVE STEPS AGAINST THE HEATER TABLE.    KTCH2000
109640        IF SLOT-EMPTY (WS-HEATER-SUB)                             KTCH2000
109650            MOVE KITCHEN-ORDER-ENTRY (WS-FOUND-SUB)               KTCH2000
109660                TO KITCHEN-ORDER-ENTRY (WS-HEATER-SUB)            KTCH2000
109670            MOVE "HEATER" TO ORDER-LOCATION (WS-HEATER-SUB)       KTCH2000
109680            MOVE WS-CURRENT-TIME                                  KTCH2000
109690                TO ORDER-STORED-AT (WS-HEATER-SUB)                KTCH2000
109700            SET SLOT-OCCUPIED (WS-HEATER-SUB) TO TRUE             KTCH2000
109710            SET SLOT-EMPTY (WS-FOUND-SUB) TO TRUE                 KTCH2000
109720            SET SLOT-WAS-FOUND TO TRUE                            KTCH2000
109730            ADD 1 TO STAT-ORDERS-MOVED                            KTCH2000
109740            MOVE ORDER-ID (WS-HEATER-SUB) TO LEDGER-ORDER-ID      KTCH2000
109750            MOVE "MOVE  " TO LEDGER-ACTION                        KTCH2000
109760            MOVE "HEATER" TO LEDGER-TARGET                        KTCH2000
109770            MOVE "RELOCATED FROM SHELF - " TO WS-LEDGER-REASON    KTCH2000
109780            MOVE ORDER-NAME (WS-HEATER-SUB) TO WS-NAME-PARM       KTCH2000
109790            PERFORM 600-WRITE-LEDGER-ENTRY                        KTCH2000
109800            MOVE "HEATER" TO WS-AREA-PARM                         KTCH2000
109810            MOVE WS-HEATER-SUB TO WS-SLOT-PARM                    KTCH2000
109820            MOVE LEDGER-ORDER-ID TO WS-ORDERID-PARM               KTCH2000
109830            PERFORM 250-UPDATE-INDEX-LOCATION                     KTCH2000
109840        END-IF.                                                   KTCH2000
109850*    BODY FOR 240 - CLAIM THE INDEX ROW AT WS-INDEX-SUB IF IT IS  KTCH2000
109860*    EMPTY.                                                       KTCH2000
109870 817-TEST-INDEX-ROW-FOR-ADD.                                      KTCH2000
109880        IF INDEX-EMPTY (WS-INDEX-SUB)                             KTCH2000
109890            MOVE ORDER-ID OF CURRENT-ORDER-WORK-AREA              KTCH2000
109900                TO INDEX-ORDER-ID (WS-INDEX-SUB)                  KTCH2000
109910            MOVE WS-AREA-PARM TO INDEX-AREA-CODE (WS-INDEX-SUB)   KTCH2000
109920            MOVE WS-SLOT-PARM TO INDEX-SLOT-NUMBER (WS-INDEX-SUB) KTCH2000
109930            SET INDEX-OCCUPIED (WS-INDEX-SUB) TO TRUE             KTCH2000
109940            SET SLOT-WAS-FOUND TO TRUE                            KTCH2000
109950        END-IF.                                                   KTCH2000
109960*    BODY FOR 250 - IS THE INDEX ROW AT WS-INDEX-SUB THE ONE THAT KTCH2000
109970*    NAMES WS-ORDERID-PARM?  IF SO, REPOINT IT.                   KTCH2000
109980 818-TEST-INDEX-ROW-FOR-UPDATE.                                   KTCH2000
109990        IF INDEX-OCCUPIED (WS-INDEX-SUB)                          KTCH2000
110000          AND INDEX-ORDER-ID (WS-INDEX-SUB) = WS-ORDERID-PARM     KTCH2000
110010            MOVE WS-AREA-PARM TO INDEX-AREA-CODE (WS-INDEX-SUB)   KTCH2000
110020            MOVE WS-SLOT-PARM TO INDEX-SLOT-NUMBER (WS-INDEX-SUB) KTCH2000
110030            SET ORDER-WAS-FOUND TO TRUE                           KTCH2000
110040        END-IF.                                                   KTCH2000
110050*    BODY FOR 260 - IS THE INDEX ROW AT WS-INDEX-SUB THE ONE THAT KTCH2000
110060*    NAMES WS-ORDERID-PARM?  IF SO, RELEASE IT.                   KTCH2000
110070 819-TEST-INDEX-ROW-FOR-REMOVE.                                   KTCH2000
110080        IF INDEX-OCCUPIED (WS-INDEX-SUB)                          KTCH2000
110090          AND INDEX-ORDER-ID (WS-INDEX-SUB) = WS-ORDERID-PARM     KTCH2000
110100            SET INDEX-EMPTY (WS-INDEX-SUB) TO TRUE                KTCH2000
110110            SET ORDER-WAS-FOUND TO TRUE                           KTCH2000
110120        END-IF.                                                   KTCH2000
110130*    BODY FOR 300 - SCORE THE SHELF SLOT AT WS-SHELF-SUB, IF      KTCH2000
110140*    OCCUPIED, AND KEEP IT IF IT BEATS THE BEST SCORE SO FAR.     KTCH2000
110150 820-TEST-SHELF-SLOT-FOR-DISCARD.                                 KTCH2000
110153*    AN UNOCCUPIED SLOT SCORES NOTHING AND IS SKIPPED - ONLY A    KTCH2000
110156*    SLOT ACTUALLY HOLDING AN ORDER CAN BE A DISCARD CANDIDATE.   KTCH2000
110160        IF SLOT-OCCUPIED (WS-SHELF-SUB)                           KTCH2000
110170            PERFORM 310-COMPUTE-DISCARD-SCORE                     KTCH2000
110180            IF WS-DISCARD-SCORE > WS-BEST-DISCARD-SCORE           KTCH2000
110190               OR WS-BEST-SUB = ZERO                              KTCH2000
110200                MOVE WS-DISCARD-SCORE TO WS-BEST-DISCARD-SCORE    KTCH2000
110210                MOVE WS-SHELF-SUB TO WS-BEST-SUB                  KTCH2000
110220            END-IF                                                KTCH2000
110230        END-IF.                                                   KTCH2000
110240*    BODY FOR 410 - IS THE INDEX ROW AT WS-INDEX-SUB THE ONE THAT KTCH2000
110250*    NAMES OT-ORDER-ID?                                           KTCH2000
110260 821-TEST-INDEX-ROW-FOR-FIND.                                     KTCH2000
110270        IF INDEX-OCCUPIED (WS-INDEX-SUB)                          KTCH2000
110280          AND INDEX-ORDER-ID (WS-INDEX-SUB) = OT-ORDER-ID         KTCH2000
110290            SET ORDER-WAS-FOUND TO TRUE                           KTCH2000
110300        END-IF.                                                   KTCH2000
110310*    BODY FOR 510 - AN OCCUPIED COOLER SLOT THAT FAILS FRESHNESS  KTCH2000
110320*    IS DISCARDED AND FREED, COOLER SLOT AND INDEX ROW BOTH.      KTCH2000
110330 822-TEST-COOLER-SLOT-FOR-CLEANUP.                                KTCH2000
110332*    BORROW SHELF-SLOT AS A SCRATCH COPY OF THE COOLER OCCUPANT SOKTCH2000
110334*    325/320 CAN SCORE IT THE SAME WAY THEY SCORE A REAL SHELF ROWKTCH2000
110336*    NOTHING IS ACTUALLY WRITTEN BACK TO THE SHELF TABLE.         KTCH2000
110340        IF SLOT-OCCUPIED (WS-COOLER-SUB)                          KTCH2000
110350            MOVE WS-COOLER-SUB TO WS-SHELF-SUB                    KTCH2000
110360            MOVE COOLER-SLOT (WS-COOLER-SUB)                      KTCH2000
110370                TO SHELF-SLOT (WS-SHELF-SUB)                      KTCH2000
110380            PERFORM 325-TEMPERATURE-MISMATCH-CHECK                KTCH2000
110390            COMPUTE WS-ELAPSED-SECONDS =                          KTCH2000
110400                WS-CURRENT-TIME - ORDER-STORED-AT (WS-SHELF-SUB)  KTCH2000
110410            PERFORM 320-FRESHNESS-CHECK                           KTCH2000
110420            IF NOT ORDER-IS-FRESH                                 KTCH2000
110430                MOVE ORDER-ID (WS-COOLER-SUB) TO LEDGER-ORDER-ID  KTCH2000
110440                MOVE "DSCARD" TO LEDGER-ACTION                    KTCH2000
110450                MOVE "COOLER" TO LEDGER-TARGET                    KTCH2000
110460                MOVE "EXPIRED IN CLEANUP - " TO WS-LEDGER-REASON  KTCH2000
110470                MOVE ORDER-NAME (WS-COOLER-SUB) TO WS-NAME-PARM   KTCH2000
110480                PERFORM 600-WRITE-LEDGER-ENTRY                    KTCH2000
110490                ADD 1 TO STAT-ORDERS-DISCARDED                    KTCH2000
110500                MOVE ORDER-ID (WS-COOLER-SUB) TO WS-ORDERID-PARM  KTCH2000
110510                PERFORM 260-REMOVE-INDEX-ENTRY                    KTCH2000
110520                SET SLOT-EMPTY (WS-COOLER-SUB) TO TRUE            KTCH2000
110530            END-IF                                                KTCH2000
110540        END-IF.                                                   KTCH2000
110550*    MIRROR OF 822 AGAINST THE HEATER TABLE.                      KTCH2000
110560 823-TEST-HEATER-SLOT-FOR-CLEANUP.                                KTCH2000
110570        IF SLOT-OCCUPIED (WS-HEATER-SUB)                          KTCH2000
110580            MOVE WS-HEATER-SUB TO WS-SHELF-SUB                    KTCH2000
110590            MOVE HEATER-SLOT (WS-HEATER-SUB)                      KTCH2000
110600                TO SHELF-SLOT (WS-SHELF-SUB)                      KTCH2000
110610            PERFORM 325-TEMPERATURE-MISMATCH-CHECK                KTCH2000
110620            COMPUTE WS-ELAPSED-SECONDS =                          KTCH2000
110630                WS-CURRENT-TIME - ORDER-STORED-AT (WS-SHELF-SUB)  KTCH2000
110640            PERFORM 320-FRESHNESS-CHECK                           KTCH2000
110650            IF NOT ORDER-IS-FRESH                                 KTCH2000
110660                MOVE ORDER-ID (WS-HEATER-SUB) TO LEDGER-ORDER-ID  KTCH2000
110670                MOVE "DSCARD" TO LEDGER-ACTION                    KTCH2000
110680                MOVE "HEATER" TO LEDGER-TARGET                    KTCH2000
110690                MOVE "EXPIRED IN CLEANUP - " TO WS-LEDGER-REASON  KTCH2000
110700                MOVE ORDER-NAME (WS-HEATER-SUB) TO WS-NAME-PARM   KTCH2000
110710                PERFORM 600-WRITE-LEDGER-ENTRY                    KTCH2000
110720                ADD 1 TO STAT-ORDERS-DISCARDED                    KTCH2000
110730                MOVE ORDER-ID (WS-HEATER-SUB) TO WS-ORDERID-PARM  KTCH2000
110740                PERFORM 260-REMOVE-INDEX-ENTRY                    KTCH2000
110750                SET SLOT-EMPTY (WS-HEATER-SUB) TO TRUE            KTCH2000
110760            END-IF                                                KTCH2000
110770        END-IF.                                                   KTCH2000
110780*    MIRROR OF 822 AGAINST THE SHELF TABLE - NO SCRATCH-AREA MOVE KTCH2000
110790*    NEEDED SINCE THE SLOT ALREADY IS THE SHELF-SLOT REDEFINITION.KTCH2000
110800 824-TEST-SHELF-SLOT-FOR-CLEANUP.                                 KTCH2000
110810        IF SLOT-OCCUPIED (WS-SHELF-SUB)                           KTCH2000
110820            PERFORM 325-TEMPERATURE-MISMATCH-CHECK                KTCH2000
110830            COMPUTE WS-ELAPSED-SECONDS =                          KTCH2000
110840                WS-CURRENT-TIME - ORDER-STORED-AT (WS-SHELF-SUB)  KTCH2000
110850            PERFORM 320-FRESHNESS-CHECK                           KTCH2000
110860            IF NOT ORDER-IS-FRESH                                 KTCH2000
110870                MOVE ORDER-ID (WS-SHELF-SUB) TO LEDGER-ORDER-ID   KTCH2000
110880                MOVE "DSCARD" TO LEDGER-ACTION                    KTCH2000
110890                MOVE "SHELF " TO LEDGER-TARGET                    KTCH2000
110900                MOVE "EXPIRED IN CLEANUP - " TO WS-LEDGER-REASON  KTCH2000
110910                MOVE ORDER-NAME (WS-SHELF-SUB) TO WS-NAME-PARM    KTCH2000
110920                PERFORM 600-WRITE-LEDGER-ENTRY                    KTCH2000
110930                ADD 1 TO STAT-ORDERS-DISCARDED                    KTCH2000
110940                MOVE ORDER-ID (WS-SHELF-SUB) TO WS-ORDERID-PARM   KTCH2000
110950                PERFORM 260-REMOVE-INDEX-ENTRY                    KTCH2000
110960                SET SLOT-EMPTY (WS-SHELF-SUB) TO TRUE             KTCH2000
110970            END-IF                                                KTCH2000
110980        END-IF.                                                   KTCH2000
110990*    BODY FOR 711'S FIRST PASS - COUNT THE COOLER SLOT AT         KTCH2000
111000*    WS-COOLER-SUB IF IT IS OCCUPIED.                             KTCH2000
111010 825-COUNT-ONE-COOLER-SLOT.                                       KTCH2000
111020        IF SLOT-OCCUPIED (WS-COOLER-SUB)                          KTCH2000
111030            ADD 1 TO RPT-AREA-COUNT                               KTCH2000
111040        END-IF.                                                   KTCH2000
111050*    MIRROR OF 825 AGAINST THE HEATER TABLE.                      KTCH2000
111060 826-COUNT-ONE-HEATER-SLOT.                                       KTCH2000
111070        IF SLOT-OCCUPIED (WS-HEATER-SUB)                          KTCH2000
111080            ADD 1 TO RPT-AREA-COUNT                               KTCH2000
111090        END-IF.                                                   KTCH2000
111100*    MIRROR OF 825 AGAINST THE SHELF TABLE.                       KTCH2000
111110 827-COUNT-ONE-SHELF-SLOT.                                        KTCH2000
111120        IF SLOT-OCCUPIED (WS-SHELF-SUB)                           KTCH2000
111130            ADD 1 TO RPT-AREA-COUNT                               KTCH2000
111140        END-IF.                                                   KTCH2000
111150*    BODY FOR 711'S SECOND PASS - PRINT A DETAIL LINE FOR THE     KTCH2000
111160*    COOLER SLOT AT WS-COOLER-SUB IF IT IS OCCUPIED.              KTCH2000
111170 828-PRINT-ONE-COOLER-SLOT-IF-USED.                               KTCH2000
111173*    EMPTY SLOTS PRINT NO DETAIL LINE AT ALL - THE REPORT SHOWS   KTCH2000
111176*    ONLY WHAT IS ACTUALLY IN STORAGE, NOT THE FULL TABLE SIZE.   KTCH2000
111180        IF SLOT-OCCUPIED (WS-COOLER-SUB)                          KTCH2000
111190            MOVE ORDER-ID (WS-COOLER-SUB) TO WS-ID-PARM           KTCH2000
111200            MOVE ORDER-NAME (WS-COOLER-SUB) TO WS-NAME-PARM       KTCH2000
111210            MOVE ORDER-TEMP (WS-COOLER-SUB) TO WS-TEMP-PARM       KTCH2000
111220            PERFORM 712-PRINT-ONE-OCCUPIED-SLOT                   KTCH2000
111230        END-IF.                                                   KTCH2000
111240*    MIRROR OF 828 AGAINST THE HEATER TABLE.                      KTCH2000
111250 829-PRINT-ONE-HEATER-SLOT-IF-USED.                               KTCH2000
111260        IF SLOT-OCCUPIED (WS-HEATER-SUB)                          KTCH2000
111270            MOVE ORDER-ID (WS-HEATER-SUB) TO WS-ID-PARM           KTCH2000
111280            MOVE ORDER-NAME (WS-HEATER-SUB) TO WS-NAME-PARM       KTCH2000
111290            MOVE ORDER-TEMP (WS-HEATER-SUB) TO WS-TEMP-PARM       KTCH2000
111300            PERFORM 712-PRINT-ONE-OCCUPIED-SLOT                   KTCH2000
111310        END-IF.                                                   KTCH2000
111320*    MIRROR OF 828 AGAINST THE SHELF TABLE.  LAST PARAGRAPH IN    KTCH2000
111330*    THE 810-830 BLOCK - 900-TERMINATE-RUN FOLLOWS.               KTCH2000
111340 830-PRINT-ONE-SHELF-SLOT-IF-USED.                                KTCH2000
111350        IF SLOT-OCCUPIED (WS-SHELF-SUB)                           KTCH2000
111360            MOVE ORDER-ID (WS-SHELF-SUB) TO WS-ID-PARM            KTCH2000
111370            MOVE ORDER-NAME (WS-SHELF-SUB) TO WS-NAME-PARM        KTCH2000
111380            MOVE ORDER-TEMP (WS-SHELF-SUB) TO WS-TEMP-PARM        KTCH2000
111390            PERFORM 712-PRINT-ONE-OCCUPIED-SLOT                   KTCH2000
111400        END-IF.                                                   KTCH2000
111500******************************************************************KTCH2000
111600*    900-TERMINATE-RUN - CLOSE EVERYTHING DOWN.                     KTCH2000
111700******************************************************************KTCH2000
111800 900-TERMINATE-RUN.                                                 KTCH2000
111820*    NO END-OF-RUN TOTALS ARE WRITTEN HERE - 720-PRINT-STATISTICS-  KTCH2000
111840*    REPORT ALREADY WROTE THEM TO STATUS-OUT BEFORE WE GOT HERE.    KTCH2000
111900     CLOSE ORDER-IN.                                                KTCH2000
112000     CLOSE LEDGER-OUT.                                              KTCH2000
112100     CLOSE STATUS-OUT.                                              KTCH2000
